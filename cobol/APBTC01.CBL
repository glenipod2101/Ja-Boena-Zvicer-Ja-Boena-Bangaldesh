000100******************************************************************
000200* FECHA       : 14/02/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : APUESTAS DE FUTBOL - SIMULACION DE CAPITALIZACION*
000500* PROGRAMA    : APBTC01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LOS PARTIDOS DE UN EQUIPO SELECCIONADO Y     *
000800*             : SIMULA UNA ESTRATEGIA DE APUESTA CON REINVERSION *
000900*             : DEL PRESUPUESTO (INTERES COMPUESTO), APLICANDO   *
001000*             : LAS REGLAS DE RETIRO (CASH-OUT) POR CANTIDAD DE  *
001100*             : PARTIDOS O POR PORCENTAJE DE GANANCIA.           *
001200* ARCHIVOS    : MATCHES=A, PARAMS=A, DETAILS=A, SUMRPT=A         *
001300* ACCION (ES) : R=SIMULA Y REPORTA                               *
001400* INSTALADO   : 14/02/1994                                       *
001500* BPM/RATIONAL: 228866                                           *
001600* NOMBRE      : SIMULACION APUESTAS DE FUTBOL                    *
001700* DESCRIPCION : MOTOR DE CAPITALIZACION COMPUESTA                *
001800******************************************************************
001900*               B I T A C O R A   D E   C A M B I O S            *
002000******************************************************************
002100*  1994-02-14  EDR  BPM 228866  VERSION INICIAL - LECTURA DE      
002200*                                PARTIDOS Y CALCULO DE GANANCIA   
002300*                                CON PRESUPUESTO REINVERTIDO      
002400*  1994-02-28  EDR  BPM 228866  SE AGREGA VALIDACION DE           EDR9402 
002500*                                PARAMETROS (PRESUPUESTO,         EDR9402 
002600*                                TIPO DE RETIRO)                  EDR9402 
002700*  1994-03-15  EDR  BPM 228866  SE AGREGA CONTROL DE QUIEBRA      EDR9403 
002800*                                DE PRESUPUESTO (SE DETIENE       EDR9403 
002900*                                EN CERO)                         EDR9403 
003000*  1994-04-20  EDR  BPM 228866  SE AGREGA RETIRO POR CANTIDAD     EDR9404 
003100*                                DE PARTIDOS Y POR PORCENTAJE     EDR9404 
003200*  1994-05-10  EDR  BPM 228866  SE AGREGA REPORTE DE              EDR9405 
003300*                                RESULTADOS LOCAL/VISITANTE       EDR9405 
003400*                                EN SUMRPT                        EDR9405 
003500*  1995-01-09  EDR  BPM 229114  CORRECCION: EL MULTIPLICADOR      EDR9501 
003600*                                DE PRESUPUESTO QUEDABA EN        EDR9501 
003700*                                NEGATIVO CUANDO HABIA QUIEBRA;   EDR9501 
003800*                                AHORA SE FIJA EN CERO            EDR9501 
003900*  1996-06-03  JLM  BPM 229778  SE AGREGA SWITCH UPSI-0 PARA      JLM9606 
004000*                                TRAZA DE APUESTA FIJA (100)      JLM9606 
004100*                                SOLICITADA POR AUDITORIA         JLM9606 
004200*  1998-11-09  MCH  BPM 231940  REVISION Y2K GENERAL - NINGUN     MCH9811 
004300*                                CAMPO FECHA NUMERICO EN          MCH9811 
004400*                                AP-FECHA (ES X(10)); SE AMPLIA   MCH9811 
004500*                                WKS-FECHA-HOY A 9(08) AAAAMMDD   MCH9811 
004600*  1999-02-17  MCH  BPM 231940  CERTIFICACION Y2K COMPLETA -      MCH9902 
004700*                                SIN HALLAZGOS ADICIONALES        MCH9902 
004800*  2001-07-22  RQX  BPM 233205  SE CORRIGE REDONDEO DE WIN        RQX0107 
004900*                                RATE % Y DE ROI % A 1 DECIMAL    RQX0107 
005000*  2001-07-22  RQX  BPM 233205  SE REVISA DENSIDAD DE             RQX0107 
005100*                                COMENTARIOS PARA QUE EL          RQX0107 
005200*                                PROGRAMA QUEDE DOCUMENTADO       RQX0107 
005300*                                PARRAFO POR PARRAFO, COMO        RQX0107 
005400*                                PIDE EL ESTANDAR DE SISTEMAS     RQX0107 
005500******************************************************************
005600 ID DIVISION.                                                     
005700 PROGRAM-ID. APBTC01.                                             
005800 AUTHOR. ERICK RAMIREZ.                                           
005900*   EL PROGRAMA PASO POR VARIAS MANOS DESPUES DE SU AUTOR         
006000*   ORIGINAL; CADA UNA QUEDA IDENTIFICADA EN LA BITACORA DE       
006100*   CAMBIOS DE ARRIBA, NUNCA BORRANDO EL TRABAJO ANTERIOR         
006200 INSTALLATION. BANCO INDUSTRIAL - DEPARTAMENTO DE SISTEMAS.       
006300 DATE-WRITTEN. 02/14/1994.                                        
006400 DATE-COMPILED.                                                   
006500 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.                 
006600*       SIN RESTRICCIONES ADICIONALES DE ACCESO; SE RIGE POR      
006700*       EL PERFIL NORMAL DE BATCH DEL AREA DE SISTEMAS            
006800******************************************************************
006900*   AMBIENTE DE EJECUCION DEL PROGRAMA                           *
007000******************************************************************
007100 ENVIRONMENT DIVISION.                                            
007200*       AQUI SE DECLARAN LOS NOMBRES LOGICOS DE LOS ARCHIVOS      
007300*       Y LOS SWITCHES UPSI QUE EL OPERADOR PUEDE ENCENDER        
007400*       DESDE EL JCL DE LA CORRIDA                                
007500 CONFIGURATION SECTION.                                           
007600*   C01 CONTROLA EL SALTO DE PAGINA DEL REPORTE SUMRPT; LA        
007700*   CLASE CLASE-RESULTADO VALIDA EL CAMPO DE RESULTADO DEL        
007800*   PARTIDO (H=LOCAL, A=VISITA, D=EMPATE); EL SWITCH UPSI-0       
007900*   HABILITA LA TRAZA DE AUDITORIA DE LA APUESTA FIJA (UNIT A)    
008000 SPECIAL-NAMES.                                                   
008100*       C01 CONTROLA EL SALTO DE PAGINA DEL REPORTE RESUMEN;      
008200*       LA CLASE CLASE-RESULTADO VALIDA QUE AP-RESULTADO          
008300*       TRAIGA SOLO H, A O D                                      
008400     C01 IS TOP-OF-FORM                                           
008500     CLASS CLASE-RESULTADO  IS "H" "A" "D"                        
008600     UPSI-0 ON STATUS  IS WKS-TRAZA-ACTIVA                        
008700            OFF STATUS IS WKS-TRAZA-INACTIVA.                     
008800 INPUT-OUTPUT SECTION.                                            
008900*   CUATRO ARCHIVOS SECUENCIALES: DOS DE ENTRADA (PARTIDOS Y      
009000*   PARAMETROS DE LA CORRIDA) Y DOS DE SALIDA (DETALLE POR        
009100*   PARTIDO Y REPORTE DE RESUMEN)                                 
009200 FILE-CONTROL.                                                    
009300*       LOS CUATRO ARCHIVOS DE ESTE PROGRAMA SON SECUENCIALES;    
009400*       NO HAY ARCHIVOS INDEXADOS EN ESTA CORRIDA                 
009500*   PARTIDOS DE FUTBOL DISPONIBLES PARA LA SIMULACION             
009600     SELECT MATCHES ASSIGN TO MATCHES                             
009700            ORGANIZATION IS LINE SEQUENTIAL                       
009800            FILE STATUS  IS FS-MATCHES.                           
009900                                                                  
010000*   PARAMETROS DE LA CORRIDA (EQUIPO, PRESUPUESTO, ESTRATEGIA)    
010100     SELECT PARAMS   ASSIGN TO PARAMS                             
010200            ORGANIZATION IS LINE SEQUENTIAL                       
010300            FILE STATUS  IS FS-PARAMS.                            
010400                                                                  
010500*   DETALLE DE CADA PARTIDO EFECTIVAMENTE APOSTADO                
010600     SELECT DETALLE  ASSIGN TO DETAILS                            
010700            ORGANIZATION IS LINE SEQUENTIAL                       
010800            FILE STATUS  IS FS-DETALLE.                           
010900                                                                  
011000*   REPORTE DE RESULTADOS DE LA SIMULACION (133 COLUMNAS)         
011100     SELECT REPORTE  ASSIGN TO SUMRPT                             
011200            ORGANIZATION IS LINE SEQUENTIAL                       
011300            FILE STATUS  IS FS-REPORTE.                           
011400 DATA DIVISION.                                                   
011500*   SE RESPETA EL ORDEN FD-LUEGO-WORKING-STORAGE DE SIEMPRE;      
011600*   NINGUN CAMPO DE TRABAJO SE DECLARA DENTRO DE LA FILE          
011700*   SECTION, NI SIQUIERA LOS QUE SOLO SE USAN PARA UN CALCULO     
011800 FILE SECTION.                                                    
011900******************************************************************
012000*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
012100******************************************************************
012200*   PARTIDOS DE FUTBOL DISPONIBLES PARA LA SIMULACION (ENTRADA)   
012300*   EL LAYOUT VIVE EN EL COPY APPTD01 PARA QUE LO COMPARTAN       
012400*   OTROS PROGRAMAS QUE LLEGUEN A LEER EL MISMO ARCHIVO           
012500 FD MATCHES.                                                      
012600    COPY APPTD01.                                                 
012700*   PARAMETROS DE LA CORRIDA - EQUIPO, PRESUPUESTO, ESTRATEGIA    
012800*   UN SOLO REGISTRO POR CORRIDA (VER COPY APPRM01)               
012900 FD PARAMS.                                                       
013000    COPY APPRM01.                                                 
013100*   DETALLE POR PARTIDO EFECTIVAMENTE APOSTADO (SALIDA)           
013200*   UN REGISTRO POR CADA PARTIDO QUE SI ENTRO A LA SIMULACION     
013300 FD DETALLE.                                                      
013400    COPY APDET01.                                                 
013500*   REPORTE DE RESULTADOS DE LA SIMULACION (SALIDA, 133 COLUMNAS) 
013600*   SE ARMA LINEA POR LINEA EN WORKING-STORAGE Y SE MUEVE AQUI    
013700 FD REPORTE.                                                      
013800 01  WKS-LINEA-REPORTE          PIC X(133).                       
013900*   133 COLUMNAS ES EL ANCHO ESTANDAR DE IMPRESORA DE LINEA       
014000*   DEL DEPARTAMENTO PARA REPORTES DE UNA SOLA COLUMNA ANCHA      
014100 WORKING-STORAGE SECTION.                                         
014200*       AQUI VIVEN TODOS LOS CONTADORES, BANDERAS Y AREAS DE      
014300*       TRABAJO QUE NO FORMAN PARTE DE NINGUN REGISTRO DE         
014400*       ARCHIVO; LAS LLAVES DE LOS REGISTROS ESTAN EN SUS         
014500*       COPYBOOKS RESPECTIVOS                                     
014600******************************************************************
014700*           RECURSOS DE VALIDACION DE FILE-STATUS                *
014800******************************************************************
014900*   UN CAMPO DE DOS POSICIONES POR ARCHIVO, COMO EXIGE EL         
015000*   ESTANDAR DE ARCHIVOS SECUENCIALES DEL DEPARTAMENTO            
015100 01  WKS-ARCHIVOS-STATUS.                                         
015200     02  FS-MATCHES             PIC 9(02) VALUE ZEROES.           
015300     02  FS-PARAMS               PIC 9(02) VALUE ZEROES.          
015400     02  FS-DETALLE              PIC 9(02) VALUE ZEROES.          
015500     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.         
015600     02  FILLER                    PIC X(08).                     
015700*   EL FILLER DE RELLENO QUEDA LIBRE PARA EL DIA QUE AUDITORIA    
015800*   PIDA UN QUINTO ARCHIVO O UN CAMPO DE STATUS EXTENDIDO         
015900******************************************************************
016000*          VARIABLES RUTINA DE REPORTE DE ERRORES DE ARCHIVO     *
016100******************************************************************
016200*   SE ALIMENTAN ANTES DE CADA CALL A LA RUTINA DE BITACORA       
016300*   DE ERRORES DEBD1R00, IGUAL QUE EN LOS DEMAS PROGRAMAS         
016400*   BATCH DEL DEPARTAMENTO                                        
016500 01  WKS-VARIABLES-DEBD.                                          
016600*       NOMBRE DE ESTE PROGRAMA, PARA IDENTIFICARLO EN EL LOG     
016700     02  PROGRAMA               PIC X(08) VALUE "APBTC01".        
016800*       ARCHIVO QUE FALLO (PARAMS, MATCHES, DETAILS O SUMRPT)     
016900     02  ARCHIVO                PIC X(08) VALUE SPACES.           
017000*       OPERACION QUE FALLO (POR AHORA SOLO "OPEN")               
017100     02  ACCION                 PIC X(10) VALUE SPACES.           
017200*       LLAVE DEL REGISTRO, SIN USO EN ARCHIVOS SECUENCIALES      
017300*       PERO SE DEJA PARA QUE LA FIRMA DE DEBD1R00 SEA IGUAL      
017400*       A LA DE LOS PROGRAMAS CON ARCHIVOS INDEXADOS              
017500     02  LLAVE                  PIC X(32) VALUE SPACES.           
017600     02  FILLER                 PIC X(04).                        
017700******************************************************************
017800*               FECHA DE PROCESO (AAAAMMDD)                      *
017900******************************************************************
018000*   SE IMPRIME EN CONSOLA AL INICIO, SOLO PARA BITACORA DE        
018100*   OPERACIONES; NO PARTICIPA EN NINGUN CALCULO DE LA CORRIDA     
018200 01  WKS-FECHA-HOY              PIC 9(08) VALUE ZEROES.           
018300*   VISTA DESGLOSADA ANO/MES/DIA PARA EL DISPLAY DE ARRANQUE      
018400 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.                     
018500     02  WKS-ANI-HOY            PIC 9(04).                        
018600     02  WKS-MES-HOY            PIC 9(02).                        
018700     02  WKS-DIA-HOY            PIC 9(02).                        
018800******************************************************************
018900*            CAMPOS DE LA ESTRATEGIA Y DEL PRESUPUESTO           *
019000******************************************************************
019100*   EQUIPO SOBRE EL QUE SE APUESTA EN TODA LA CORRIDA; VIENE      
019200*   DEL REGISTRO DE PARAMETROS Y NO CAMBIA DURANTE LA SIMULACION  
019300 01  WKS-EQUIPO-SELEC           PIC X(20) VALUE SPACES.           
019400*   PRESUPUESTO CON QUE ARRANCA LA SIMULACION (UNIT B)            
019500 01  WKS-PRESUPUESTO-INICIAL    PIC 9(07)V99 VALUE ZEROES.        
019600*   PRESUPUESTO VIGENTE; SE REINVIERTE PARTIDO A PARTIDO, ASI     
019700*   SE LOGRA EL EFECTO DE INTERES COMPUESTO (C1)                  
019800 01  WKS-PRESUPUESTO-ACTUAL     PIC S9(09)V99 VALUE ZEROES.       
019900*   PRESUPUESTO ANTES DE APOSTAR EL PARTIDO ACTUAL; SE USA        
020000*   PARA EL RENGLON "PRESUPUESTO ANTES" DEL DETALLE               
020100 01  WKS-PRESUPUESTO-ANTES      PIC S9(09)V99 VALUE ZEROES.       
020200*   GANANCIA O PERDIDA DEL PARTIDO ACTUAL SOBRE EL PRESUPUESTO    
020300*   REINVERTIDO (UNIT B); PUEDE SER NEGATIVA SI SE PIERDE         
020400 01  WKS-GANANCIA-PARTIDO       PIC S9(09)V99 VALUE ZEROES.       
020500*   GANANCIA O PERDIDA DEL MISMO PARTIDO PERO CON LA APUESTA      
020600*   FIJA DE 100 (UNIT A); SOLO PARA LA TRAZA DE AUDITORIA         
020700 01  WKS-GANANCIA-FIJA          PIC S9(09)V99 VALUE ZEROES.       
020800*   GANANCIA NETA DE TODA LA CORRIDA (PRESUPUESTO FINAL MENOS     
020900*   PRESUPUESTO INICIAL); SE IMPRIME EN EL RESUMEN                
021000 01  WKS-GANANCIA-TOTAL         PIC S9(09)V99 VALUE ZEROES.       
021100*   VISTA ENTERO/CENTAVOS DE LA GANANCIA TOTAL, POR SI AUDITORIA  
021200*   PIDE EL DESGLOSE EN ALGUN REPORTE FUTURO                      
021300 01  WKS-GANANCIA-TOTAL-R REDEFINES WKS-GANANCIA-TOTAL.           
021400     02  WKS-GANANCIA-TOTAL-ENTERO PIC S9(09).                    
021500     02  WKS-GANANCIA-TOTAL-CTVOS  PIC 9(02).                     
021600*       LOS CENTAVOS SIEMPRE VIENEN POSITIVOS EN ESTA VISTA,      
021700*       AUNQUE LA GANANCIA TOTAL SEA NEGATIVA, PORQUE SOLO SE     
021800*       USA PARA INSPECCION MANUAL, NUNCA PARA ARITMETICA         
021900*   PORCENTAJE DE GANANCIA ACUMULADO, USADO POR EL RETIRO         
022000*   POR PORCENTAJE (C4)                                           
022100 01  WKS-PORCENTAJE-GANANCIA    PIC S9(05)V9 VALUE ZEROES.        
022200*   TASA DE PARTIDOS GANADOS SOBRE JUGADOS, REDONDEADA A UN       
022300*   DECIMAL POR PETICION DE AUDITORIA (VER BITACORA RQX0107)      
022400 01  WKS-TASA-GANADOS           PIC 9(03)V9 VALUE ZEROES.         
022500*   LA MISMA TASA PERO SOLO CONTANDO PARTIDOS COMO LOCAL          
022600 01  WKS-TASA-LOCAL             PIC 9(03)V9 VALUE ZEROES.         
022700*   LA MISMA TASA PERO SOLO CONTANDO PARTIDOS COMO VISITANTE      
022800 01  WKS-TASA-VISITA            PIC 9(03)V9 VALUE ZEROES.         
022900*   RETORNO SOBRE LA INVERSION DE TODA LA CORRIDA, EN PORCENTAJE  
023000 01  WKS-ROI                    PIC S9(05)V9 VALUE ZEROES.        
023100*   CUANTAS VECES SE MULTIPLICO EL PRESUPUESTO INICIAL; QUEDA     
023200*   EN CERO SI LA CORRIDA TERMINO EN QUIEBRA (VER EDR9501)        
023300 01  WKS-MULTIPLICADOR          PIC 9(05)V99 VALUE ZEROES.        
023400*   TEXTO LIBRE CON EL MOTIVO POR EL QUE SE DETUVO LA CORRIDA     
023500*   (QUIEBRA, RETIRO POR PARTIDOS, RETIRO POR PORCENTAJE O        
023600*   SE AGOTARON LOS PARTIDOS); SE ARMA CON STRING EN C2-C6        
023700 01  WKS-MOTIVO-RETIRO          PIC X(80) VALUE SPACES.           
023800*   80 POSICIONES SON SUFICIENTES PARA LA FRASE MAS LARGA QUE     
023900*   ARMAN 420/430/440 ("PLAYED ALL... CASH OUT CONDITION NOT      
024000*   MET)"), CONTANDO EL NUMERO DE PARTIDOS YA INSERTADO           
024100******************************************************************
024200*              CONTADORES Y ACUMULADORES DE LA CORRIDA           *
024300******************************************************************
024400*   TODOS LOS CONTADORES DE ESTE BLOQUE SE DECLARAN COMP          
024500*   PORQUE SOLO SE USAN PARA CONTAR Y COMPARAR, NUNCA SE          
024600*   IMPRIMEN DIRECTAMENTE SIN PASAR POR UN CAMPO EDITADO          
024700*   PARTIDOS DISPONIBLES DEL EQUIPO, CONTADOS EN LA PRIMERA       
024800*   PASADA DE LECTURA (300-CUENTA-PARTIDOS-EQUIPO)                
024900 01  WKS-PARTIDOS-DISPONIBLES   PIC 9(05) COMP VALUE ZERO.        
025000*   PARTIDOS QUE REALMENTE SE APOSTARON ANTES DE DETENERSE        
025100 01  WKS-PARTIDOS-JUGADOS       PIC 9(05) COMP VALUE ZERO.        
025200*   PARTIDOS GANADOS (GANANCIA POSITIVA) DE LOS JUGADOS           
025300 01  WKS-GANADOS                PIC 9(05) COMP VALUE ZERO.        
025400*   PARTIDOS JUGADOS CON EL EQUIPO COMO LOCAL                     
025500 01  WKS-LOCAL-PARTIDOS         PIC 9(05) COMP VALUE ZERO.        
025600*   DE ESOS, CUANTOS SE GANARON                                   
025700 01  WKS-LOCAL-GANADOS          PIC 9(05) COMP VALUE ZERO.        
025800*   PARTIDOS JUGADOS CON EL EQUIPO COMO VISITANTE                 
025900 01  WKS-VISITA-PARTIDOS        PIC 9(05) COMP VALUE ZERO.        
026000*   DE ESOS, CUANTOS SE GANARON                                   
026100 01  WKS-VISITA-GANADOS         PIC 9(05) COMP VALUE ZERO.        
026200*   ESTE ES EL ULTIMO CONTADOR DEL BLOQUE; TODOS JUNTOS SON       
026300*   LA MATERIA PRIMA DEL BLOQUE D2/D3 DEL REPORTE DE RESUMEN      
026400******************************************************************
026500*                        SWITCHES DE CONTROL                     *
026600******************************************************************
026700*   UN BYTE COMP POR SWITCH, CON SU 88 DE CONDICION; ASI LO       
026800*   HACE EL RESTO DE LOS PROGRAMAS BATCH DEL DEPARTAMENTO         
026900 01  WKS-FLAGS.                                                   
027000*       EN 1 SI EL REGISTRO DE PARAMETROS PASO TODAS LAS          
027100*       VALIDACIONES DE 260-VALIDA-PARAMETROS (E1/E2)             
027200     02  WKS-PARAM-VALIDO       PIC 9(01) COMP VALUE 0.           
027300         88  PARAMETROS-VALIDOS          VALUE 1.                 
027400*       EN 1 SI EL PARTIDO LEIDO PASO 350-VALIDA-PARTIDO          
027500     02  WKS-PARTIDO-OK         PIC 9(01) COMP VALUE 0.           
027600         88  PARTIDO-VALIDO              VALUE 1.                 
027700*       EN 1 CUANDO LA PRIMERA PASADA (CONTEO) LLEGA A FIN        
027800*       DE ARCHIVO DE MATCHES                                     
027900     02  WKS-FIN-MATCHES-CONTEO PIC 9(01) COMP VALUE 0.           
028000         88  FIN-MATCHES-CONTEO          VALUE 1.                 
028100*       EN 1 CUANDO LA SEGUNDA PASADA (PROCESO) LLEGA A FIN       
028200*       DE ARCHIVO, O SEA YA NO HAY MAS PARTIDOS QUE APOSTAR      
028300     02  WKS-FIN-MATCHES-PROC   PIC 9(01) COMP VALUE 0.           
028400         88  FIN-MATCHES-PROC            VALUE 1.                 
028500*       EN 1 CUANDO 340/345 YA LOCALIZARON EL SIGUIENTE           
028600*       PARTIDO VALIDO DEL EQUIPO SELECCIONADO                    
028700     02  WKS-PARTIDO-ENCONTRADO PIC 9(01) COMP VALUE 0.           
028800         88  PARTIDO-ENCONTRADO          VALUE 1.                 
028900*       EN 1 CUANDO SE CUMPLIO UNA CONDICION DE QUIEBRA O DE      
029000*       RETIRO ANTICIPADO (C2, C3 O C4) Y LA CORRIDA SE DETIENE   
029100     02  WKS-PARADA             PIC 9(01) COMP VALUE 0.           
029200*       ESTE ES EL SWITCH QUE REVISA 400-PROCESA-PARTIDO EN       
029300*       SU PERFORM UNTIL; EN CUANTO SE ENCIENDE, EL CICLO         
029400*       PRINCIPAL DE LA CORRIDA SE DETIENE EN LA SIGUIENTE        
029500*       VUELTA DEL PERFORM                                        
029600         88  SIMULACION-DETENIDA         VALUE 1.                 
029700     02  FILLER                 PIC X(02).                        
029800*   EL RELLENO DEL GRUPO DE SWITCHES TAMBIEN QUEDA LIBRE POR      
029900*   SI ALGUN DIA HACE FALTA UN SEPTIMO SWITCH DE CONTROL          
030000******************************************************************
030100*        CAMPOS DE CONVERSION NUMERO-A-TEXTO (SIN FUNCTION)      *
030200******************************************************************
030300*   EL REPORTE NECESITA NUMEROS EMBEBIDOS EN FRASES EN INGLES     
030400*   (POR EJEMPLO "CASHED OUT AFTER 10 GAMES"); COMO EL ESTANDAR   
030500*   DE LA CASA NO PERMITE FUNCIONES INTRINSECAS, SE EDITA EL      
030600*   NUMERO Y LUEGO SE RECORTAN LOS ESPACIOS A LA IZQUIERDA A      
030700*   MANO CON REFERENCE MODIFICATION (VER 870/875 MAS ABAJO)       
030800 01  WKS-CONVERSION.                                              
030900*       CAMPO EDITADO DE ENTRADA PARA UN VALOR ENTERO             
031000     02  WKS-NUM-EDIT-I         PIC Z(4)9.                        
031100*       MISMO VALOR YA RECORTADO, LISTO PARA UN STRING            
031200     02  WKS-NUM-TEXTO-I        PIC X(05).                        
031300*       CAMPO EDITADO DE ENTRADA PARA UN VALOR CON UN DECIMAL     
031400     02  WKS-NUM-EDIT-D         PIC Z(4)9.9.                      
031500*       MISMO VALOR CON DECIMAL YA RECORTADO                      
031600     02  WKS-NUM-TEXTO-D        PIC X(07).                        
031700     02  FILLER                 PIC X(05).                        
031800*   INDICES DE BARRIDO DE LA CONVERSION, A NIVEL 77 COMO SE       
031900*   ACOSTUMBRA EN LA CASA PARA CONTADORES DE CICLO DE UN SOLO     
032000*   USO QUE NO FORMAN PARTE DE NINGUN REGISTRO                    
032100 77  WKS-POS-CONV               PIC 9(02) COMP VALUE 1.           
032200 77  WKS-POS-CONV-D             PIC 9(02) COMP VALUE 1.           
032300******************************************************************
032400*              LINEAS DE IMPRESION DEL REPORTE SUMRPT            *
032500******************************************************************
032600*   CADA GRUPO DE ABAJO ES UNA PLANTILLA DE UNA LINEA DEL         
032700*   REPORTE; SE LLENA EL GRUPO Y LUEGO SE MUEVE A                 
032800*   WKS-LINEA-REPORTE ANTES DEL WRITE, COMO EN LOS DEMAS          
032900*   REPORTES DEL DEPARTAMENTO                                     
033000*   TITULO CON EL NOMBRE DEL EQUIPO SELECCIONADO                  
033100 01  WKS-LIN-TITULO.                                              
033200     02  FILLER                 PIC X(12) VALUE "RESULTS FOR ".   
033300     02  WKS-LT-EQUIPO          PIC X(20).                        
033400     02  FILLER                 PIC X(05) VALUE SPACES.           
033500*   RENGLON CON EL MOTIVO DE RETIRO DE LA CORRIDA                 
033600 01  WKS-LIN-RESULTADO.                                           
033700     02  FILLER                 PIC X(08) VALUE "RESULT: ".       
033800     02  WKS-LR-MOTIVO          PIC X(80).                        
033900*   RENGLON GENERICO ETIQUETA + VALOR ENTERO (PARTIDOS, ETC.)     
034000 01  WKS-LIN-ETQ-NUM.                                             
034100     02  WKS-LEN-ETIQUETA       PIC X(25).                        
034200     02  WKS-LEN-VALOR          PIC Z(4)9.                        
034300     02  FILLER                 PIC X(05) VALUE SPACES.           
034400*   RENGLON GENERICO ETIQUETA + VALOR MONETARIO CON SIGNO         
034500 01  WKS-LIN-ETQ-MONEY.                                           
034600     02  WKS-LEM-ETIQUETA       PIC X(25).                        
034700     02  WKS-LEM-VALOR          PIC -Z(8)9.99.                    
034800*       EL SIGNO MENOS ANTEPUESTO (-Z...) SOLO APARECE CUANDO     
034900*       EL VALOR ES NEGATIVO; EN CASO CONTRARIO QUEDA EN BLANCO   
035000     02  FILLER                 PIC X(05) VALUE SPACES.           
035100*   RENGLON GENERICO ETIQUETA + VALOR PORCENTUAL CON SIGNO        
035200 01  WKS-LIN-ETQ-PCT.                                             
035300     02  WKS-LEP-ETIQUETA       PIC X(25).                        
035400     02  WKS-LEP-VALOR          PIC -Z(4)9.9.                     
035500*       MISMA REGLA DE SIGNO QUE EN EL RENGLON MONETARIO, PERO    
035600*       AQUI EL VALOR SIEMPRE ES UN PORCENTAJE CON UN DECIMAL     
035700     02  FILLER                 PIC X(05) VALUE SPACES.           
035800*   RENGLON GENERICO ETIQUETA + TEXTO LIBRE (ESTRATEGIA USADA)    
035900 01  WKS-LIN-ETQ-TEXTO.                                           
036000     02  WKS-LET-ETIQUETA       PIC X(25).                        
036100     02  WKS-LET-VALOR          PIC X(60).                        
036200*       60 POSICIONES BASTAN PARA EL TEXTO MAS LARGO QUE ARMA     
036300*       600-IMPRIME-RESUMEN AL DESCRIBIR LA ESTRATEGIA USADA      
036400*   RENGLON CON EL RECORD DE GANADOS SOBRE JUGADOS                
036500 01  WKS-LIN-WINS.                                                
036600     02  FILLER                 PIC X(12) VALUE "Wins (w/g): ".   
036700     02  WKS-LW-GANADOS         PIC Z(4)9.                        
036800     02  FILLER                 PIC X(01) VALUE "/".              
036900     02  WKS-LW-JUGADOS         PIC Z(4)9.                        
037000*       ESTE CAMPO CIERRA EL GRUPO DE LA LINEA DE WINS; EL        
037100*       SEPARADOR "/" YA QUEDO FIJO EN EL FILLER DE ARRIBA        
037200     02  FILLER                 PIC X(10) VALUE SPACES.           
037300******************************************************************
037400 PROCEDURE DIVISION.                                              
037500*       A PARTIR DE AQUI EMPIEZA LA LOGICA DEL PROGRAMA;          
037600*       TODO LO DE ARRIBA SON DECLARACIONES                       
037700******************************************************************
037800*               S E C C I O N    P R I N C I P A L                
037900******************************************************************
038000*   ORQUESTA TODA LA CORRIDA: ARRANQUE, APERTURA DE ARCHIVOS,     
038100*   VALIDACION DE PARAMETROS (UNIT E), LA PRIMERA PASADA DE       
038200*   CONTEO, LA SEGUNDA PASADA QUE SIMULA LA ESTRATEGIA            
038300*   (UNIT C) Y AL FINAL EL REPORTE DE RESUMEN (UNIT D)            
038400 000-MAIN SECTION.                                                
038500*    EL ORDEN DE LOS PASOS ES FIJO Y NO SE DEBE ALTERAR: PRIMERO  
038600*    SE ABREN ARCHIVOS, LUEGO SE VALIDAN PARAMETROS, LUEGO SE     
038700*    CUENTA Y SOLO DESPUES SE APUESTA; INVERTIR EL ORDEN PRODUCE  
038800*    CONTEOS INCORRECTOS EN EL REPORTE D1                         
038900     PERFORM 100-INICIO-PROGRAMA                                  
039000*    100 SOLO IMPRIME LA CABECERA DE ARRANQUE; NO ABRE NINGUN     
039100*    ARCHIVO TODAVIA, ESO LO HACE EL SIGUIENTE PASO               
039200     PERFORM 200-ABRIR-ARCHIVOS                                   
039300     PERFORM 250-CARGA-PARAMETROS                                 
039400*    SI LOS PARAMETROS NO PASARON LA VALIDACION NO TIENE          
039500*    SENTIDO LEER MATCHES NI ESCRIBIR NADA, SOLO SE MARCA         
039600*    EL RETURN-CODE PARA QUE EL JCL LO DETECTE                    
039700     IF PARAMETROS-VALIDOS                                        
039800*       PRIMERA PASADA: SOLO CUENTA, NO APUESTA NADA TODAVIA      
039900        PERFORM 300-CUENTA-PARTIDOS-EQUIPO                        
040000                UNTIL FIN-MATCHES-CONTEO                          
040100*       SE REABRE MATCHES PARA EMPEZAR LA SEGUNDA PASADA          
040200*       DESDE EL PRIMER REGISTRO OTRA VEZ                         
040300        PERFORM 320-REABRIR-MATCHES                               
040400        IF WKS-PARTIDOS-DISPONIBLES > 0                           
040500*          SE POSICIONA EN EL PRIMER PARTIDO VALIDO ANTES         
040600*          DE ENTRAR AL CICLO PRINCIPAL DE APUESTA                
040700           PERFORM 340-SIGUIENTE-PARTIDO                          
040800           IF NOT FIN-MATCHES-PROC                                
040900*             CICLO PRINCIPAL DE LA ESTRATEGIA (UNIT C); SE       
041000*             DETIENE POR FIN DE ARCHIVO O POR UNA CONDICION      
041100*             DE QUIEBRA/RETIRO (C2, C3 O C4)                     
041200              PERFORM 400-PROCESA-PARTIDO                         
041300                 UNTIL FIN-MATCHES-PROC OR SIMULACION-DETENIDA    
041400           END-IF                                                 
041500*          SE IMPRIME EL RESUMEN AUNQUE NO SE HAYA APOSTADO       
041600*          NINGUN PARTIDO (CASO RARO PERO POSIBLE)                
041700           PERFORM 600-IMPRIME-RESUMEN                            
041800        ELSE                                                      
041900*          EL EQUIPO NO TIENE NINGUN PARTIDO VALIDO EN MATCHES    
042000           PERFORM 390-SIN-PARTIDOS                               
042100        END-IF                                                    
042200     ELSE                                                         
042300*       91 ES EL CODIGO ESTANDAR DE "PARAMETROS INVALIDOS"        
042400*       PARA TODOS LOS BATCH DE ESTA APLICACION                   
042500        MOVE 91 TO RETURN-CODE                                    
042600     END-IF                                                       
042700     PERFORM 900-CIERRA-ARCHIVOS                                  
042800*    SE CIERRA SIEMPRE, HAYA SALIDO BIEN O MAL LA CORRIDA, PARA   
042900*    QUE EL SPOOL DEL JOB NO DEJE ARCHIVOS ABIERTOS A MEDIAS      
043000     STOP RUN.                                                    
043100 000-MAIN-E. EXIT.                                                
043200******************************************************************
043300*               INICIO DE PROGRAMA Y FECHA DE PROCESO             
043400******************************************************************
043500*   SOLO IMPRIME EN CONSOLA QUE EL PROGRAMA ARRANCO Y LA          
043600*   FECHA DEL SISTEMA, PARA QUE QUEDE EN EL SPOOL DEL JOB         
043700 100-INICIO-PROGRAMA SECTION.                                     
043800     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD                      
043900*    LA FECHA SE TOMA DEL RELOJ DEL SISTEMA, NO DE NINGUN         
044000*    ARCHIVO DE ENTRADA; ESO LA HACE INDEPENDIENTE DE LA          
044100*    FECHA DE LOS PARTIDOS QUE SE VAYAN A SIMULAR                 
044200     DISPLAY "APBTC01 - SIMULACION DE APUESTAS DE FUTBOL"         
044300             UPON CONSOLE                                         
044400     DISPLAY "FECHA DE PROCESO : " WKS-ANI-HOY "-" WKS-MES-HOY "-"
044500             WKS-DIA-HOY UPON CONSOLE.                            
044600*    NO SE VALIDA LA FECHA DEL SISTEMA PORQUE ACCEPT FROM DATE    
044700*    SIEMPRE ENTREGA UN VALOR NUMERICO VALIDO DEL RELOJ DEL       
044800*    MAINFRAME; NO HACE FALTA CHEQUEO ADICIONAL AQUI              
044900 100-INICIO-PROGRAMA-E. EXIT.                                     
045000******************************************************************
045100*                  APERTURA DE LOS CUATRO ARCHIVOS                
045200******************************************************************
045300*   SE ABREN LOS CUATRO ARCHIVOS DE UNA VEZ; CADA UNO SE          
045400*   VALIDA POR SEPARADO PARA QUE EL MENSAJE DE ERROR DIGA         
045500*   EXACTAMENTE CUAL ARCHIVO FALLO, IGUAL QUE EN MIGRACFS         
045600 200-ABRIR-ARCHIVOS SECTION.                                      
045700*    LAS CUATRO APERTURAS SE HACEN ANTES DE VALIDAR CUALQUIER     
045800*    FILE STATUS, PARA NO DEJAR ARCHIVOS A MEDIO ABRIR SI UNO     
045900*    DE LOS CUATRO FALLA A MITAD DE CAMINO                        
046000     OPEN INPUT  PARAMS                                           
046100*    PARAMS SE ABRE PRIMERO PORQUE SIN UN REGISTRO DE             
046200*    PARAMETROS VALIDO NO TIENE SENTIDO ABRIR LOS DEMAS           
046300     OPEN INPUT  MATCHES                                          
046400     OPEN OUTPUT DETALLE                                          
046500     OPEN OUTPUT REPORTE                                          
046600*    SI PARAMS NO ABRE NO HAY CORRIDA QUE HACER                   
046700     IF FS-PARAMS NOT = 0                                         
046800        MOVE "OPEN"    TO ACCION                                  
046900        MOVE "PARAMS"  TO ARCHIVO                                 
047000        MOVE SPACES    TO LLAVE                                   
047100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          
047200                              LLAVE, FS-PARAMS                    
047300        DISPLAY ">>> ERROR AL ABRIR PARAMS. FILE STATUS: "        
047400                FS-PARAMS UPON CONSOLE                            
047500        MOVE 91 TO RETURN-CODE                                    
047600     END-IF                                                       
047700*    SIN MATCHES NO HAY PARTIDOS QUE SIMULAR                      
047800     IF FS-MATCHES NOT = 0                                        
047900        MOVE "OPEN"    TO ACCION                                  
048000        MOVE "MATCHES" TO ARCHIVO                                 
048100        MOVE SPACES    TO LLAVE                                   
048200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          
048300                              LLAVE, FS-MATCHES                   
048400        DISPLAY ">>> ERROR AL ABRIR MATCHES. FILE STATUS: "       
048500                FS-MATCHES UPON CONSOLE                           
048600        MOVE 91 TO RETURN-CODE                                    
048700     END-IF                                                       
048800*    DETAILS ES SALIDA, DEBE QUEDAR LISTO PARA ESCRITURA          
048900     IF FS-DETALLE NOT = 0                                        
049000        MOVE "OPEN"    TO ACCION                                  
049100        MOVE "DETAILS" TO ARCHIVO                                 
049200        MOVE SPACES    TO LLAVE                                   
049300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          
049400                              LLAVE, FS-DETALLE                   
049500        DISPLAY ">>> ERROR AL ABRIR DETAILS. FILE STATUS: "       
049600                FS-DETALLE UPON CONSOLE                           
049700        MOVE 91 TO RETURN-CODE                                    
049800     END-IF                                                       
049900*    SUMRPT ES EL REPORTE FINAL, TAMBIEN DEBE ABRIR BIEN          
050000     IF FS-REPORTE NOT = 0                                        
050100        MOVE "OPEN"    TO ACCION                                  
050200        MOVE "SUMRPT"  TO ARCHIVO                                 
050300        MOVE SPACES    TO LLAVE                                   
050400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,          
050500                              LLAVE, FS-REPORTE                   
050600        DISPLAY ">>> ERROR AL ABRIR SUMRPT. FILE STATUS: "        
050700                FS-REPORTE UPON CONSOLE                           
050800        MOVE 91 TO RETURN-CODE                                    
050900     END-IF                                                       
051000*    SI CUALQUIERA DE LOS CUATRO FALLO, SE CIERRA LO QUE SI       
051100*    SE HAYA ABIERTO Y SE TERMINA EL JOB DE INMEDIATO             
051200     IF RETURN-CODE = 91                                          
051300        PERFORM 900-CIERRA-ARCHIVOS                               
051400        STOP RUN                                                  
051500     END-IF.                                                      
051600 200-ABRIR-ARCHIVOS-E. EXIT.                                      
051700******************************************************************
051800*           LECTURA Y VALIDACION DEL REGISTRO DE PARAMETROS       
051900******************************************************************
052000*   PARAMS TRAE UN SOLO REGISTRO POR CORRIDA; SI EL ARCHIVO       
052100*   VIENE VACIO LA CORRIDA NO PUEDE CONTINUAR (E1)                
052200 250-CARGA-PARAMETROS SECTION.                                    
052300*    SOLO SE LEE UN REGISTRO; SI LLEGARAN MAS, SE IGNORAN, YA     
052400*    QUE EL LAYOUT DE PARAMS SOLO CONTEMPLA UNA CORRIDA POR JOB   
052500     READ PARAMS                                                  
052600          AT END                                                  
052700             DISPLAY ">>> PARAMS VACIO - SIN PARAMETROS"          
052800*    SI PARAMS VIENE VACIO NO HAY NADA QUE VALIDAR; SE MARCA      
052900*    DIRECTAMENTE COMO INVALIDO SIN LLAMAR A 260                  
053000                     UPON CONSOLE                                 
053100             MOVE 0 TO WKS-PARAM-VALIDO                           
053200          NOT AT END                                              
053300             PERFORM 260-VALIDA-PARAMETROS                        
053400     END-READ.                                                    
053500 250-CARGA-PARAMETROS-E. EXIT.                                    
053600*  1994-02-28  EDR  BPM 228866  NUEVO PARRAFO DE VALIDACION       EDR9402 
053700******************************************************************
053800*   VALIDACIONES E1/E2 DEL REGISTRO DE PARAMETROS: EQUIPO         
053900*   PRESENTE, PRESUPUESTO INICIAL POSITIVO Y, SEGUN EL TIPO       
054000*   DE RETIRO ELEGIDO, EL VALOR DEPENDIENTE DENTRO DE RANGO       
054100 260-VALIDA-PARAMETROS SECTION.                                   
054200     MOVE 1 TO WKS-PARAM-VALIDO                                   
054300*    SE ASUME VALIDO DESDE EL INICIO Y SE VA APAGANDO EL          
054400*    SWITCH SEGUN SE VAYAN ENCONTRANDO PROBLEMAS; ASI SE          
054500*    PUEDEN ACUMULAR VARIOS MENSAJES DE ERROR A LA VEZ            
054600*    E1 - DEBE VENIR UN EQUIPO SELECCIONADO                       
054700     IF AP-EQUIPO-SELEC = SPACES                                  
054800*    SE VALIDA CAMPO POR CAMPO EN EL ORDEN EN QUE APARECEN EN     
054900*    EL LAYOUT DE APPRM01, PARA QUE SEA FACIL COMPARAR ESTE       
055000*    PARRAFO CONTRA EL COPY CUANDO SE AGREGUE UN CAMPO NUEVO      
055100        MOVE 0 TO WKS-PARAM-VALIDO                                
055200        DISPLAY ">>> PARAMETROS INVALIDOS: FALTA EQUIPO SELEC."   
055300                UPON CONSOLE                                      
055400     END-IF                                                       
055500*    E1 - EL PRESUPUESTO INICIAL DEBE SER MAYOR O IGUAL A 1       
055600     IF AP-PRESUPUESTO-INI < 1                                    
055700        MOVE 0 TO WKS-PARAM-VALIDO                                
055800        DISPLAY ">>> PARAMETROS INVALIDOS: PRESUPUESTO INICIAL "  
055900                "MENOR A 1.00" UPON CONSOLE                       
056000     END-IF                                                       
056100*    E2 - SI EL RETIRO ES POR CANTIDAD DE PARTIDOS, LA            
056200*    CANTIDAD DEBE SER AL MENOS 1                                 
056300     IF AP-RETIRO-POR-PARTIDOS AND AP-RETIRO-PARTIDOS < 1         
056400        MOVE 0 TO WKS-PARAM-VALIDO                                
056500        DISPLAY ">>> PARAMETROS INVALIDOS: CASHOUT-GAMES < 1"     
056600                UPON CONSOLE                                      
056700     END-IF                                                       
056800*    E2 - SI EL RETIRO ES POR PORCENTAJE, EL PORCENTAJE DEBE      
056900*    SER AL MENOS 10                                              
057000     IF AP-RETIRO-POR-PORCENTAJE AND AP-RETIRO-PORCENTAJE < 10    
057100        MOVE 0 TO WKS-PARAM-VALIDO                                
057200        DISPLAY ">>> PARAMETROS INVALIDOS: CASHOUT-PERCENT < 10"  
057300                UPON CONSOLE                                      
057400     END-IF                                                       
057500*    SI TODO QUEDO BIEN, SE COPIAN LOS PARAMETROS A LOS           
057600*    CAMPOS DE TRABAJO QUE USARA TODA LA CORRIDA                  
057700     IF PARAMETROS-VALIDOS                                        
057800        MOVE AP-EQUIPO-SELEC    TO WKS-EQUIPO-SELEC               
057900        MOVE AP-PRESUPUESTO-INI TO WKS-PRESUPUESTO-INICIAL        
058000        MOVE AP-PRESUPUESTO-INI TO WKS-PRESUPUESTO-ACTUAL         
058100     END-IF.                                                      
058200 260-VALIDA-PARAMETROS-E. EXIT.                                   
058300******************************************************************
058400*     PRIMERA PASADA: CUENTA PARTIDOS DISPONIBLES DEL EQUIPO      
058500******************************************************************
058600*   RECORRE TODO MATCHES UNA VEZ PARA SABER CUANTOS PARTIDOS      
058700*   VALIDOS TIENE EL EQUIPO SELECCIONADO, ANTES DE APOSTAR        
058800*   NI UN CENTAVO; EL RESULTADO SE USA EN EL REPORTE (D) Y        
058900*   PARA DECIDIR SI HAY ALGO QUE SIMULAR                          
059000 300-CUENTA-PARTIDOS-EQUIPO SECTION.                              
059100*    ESTA PRIMERA PASADA NUNCA ESCRIBE NADA EN DETAILS NI         
059200*    MUEVE EL PRESUPUESTO; SOLO ALIMENTA EL CONTADOR QUE          
059300*    DESPUES APARECE EN EL RENGLON "GAMES AVAILABLE" DEL          
059400*    REPORTE DE RESUMEN                                           
059500     READ MATCHES                                                 
059600          AT END                                                  
059700             SET FIN-MATCHES-CONTEO TO TRUE                       
059800          NOT AT END                                              
059900             PERFORM 310-EVALUA-PARTIDO-CONTEO                    
060000     END-READ.                                                    
060100 300-CUENTA-PARTIDOS-EQUIPO-E. EXIT.                              
060200                                                                  
060300*   SOLO CUENTA LOS PARTIDOS DONDE EL EQUIPO JUEGA Y QUE          
060400*   ADEMAS PASAN LA VALIDACION DE PLAUSIBILIDAD (350)             
060500 310-EVALUA-PARTIDO-CONTEO SECTION.                               
060600     IF AP-EQUIPO-LOCAL = WKS-EQUIPO-SELEC                        
060700        OR AP-EQUIPO-VISITA = WKS-EQUIPO-SELEC                    
060800        PERFORM 350-VALIDA-PARTIDO                                
060900        IF PARTIDO-VALIDO                                         
061000           ADD 1 TO WKS-PARTIDOS-DISPONIBLES                      
061100        END-IF                                                    
061200     END-IF.                                                      
061300 310-EVALUA-PARTIDO-CONTEO-E. EXIT.                               
061400******************************************************************
061500*    SE CIERRA Y REABRE MATCHES PARA LA SEGUNDA PASADA (PROCESO)  
061600******************************************************************
061700*   ARCHIVO SECUENCIAL NO SE PUEDE "REBOBINAR"; SE CIERRA Y       
061800*   SE ABRE OTRA VEZ PARA VOLVER AL PRIMER REGISTRO Y ARRANCAR    
061900*   LA SEGUNDA PASADA, LA QUE SI APUESTA                          
062000 320-REABRIR-MATCHES SECTION.                                     
062100*    EL SWITCH DE FIN DE ARCHIVO DE LA SEGUNDA PASADA SE          
062200*    REINICIA AQUI; EL DE LA PRIMERA PASADA (CONTEO) YA NO SE     
062300*    VUELVE A USAR EN EL RESTO DEL PROGRAMA                       
062400     CLOSE MATCHES                                                
062500     OPEN INPUT MATCHES                                           
062600     MOVE 0 TO WKS-FIN-MATCHES-PROC.                              
062700 320-REABRIR-MATCHES-E. EXIT.                                     
062800******************************************************************
062900*     LOCALIZA EL SIGUIENTE PARTIDO VALIDO DEL EQUIPO SELECCIONADO
063000******************************************************************
063100*   AVANZA EN MATCHES HASTA ENCONTRAR UN PARTIDO DEL EQUIPO       
063200*   QUE PASE LA VALIDACION, O HASTA QUE SE ACABE EL ARCHIVO       
063300 340-SIGUIENTE-PARTIDO SECTION.                                   
063400*    ESTE PARRAFO SE LLAMA DOS VECES: UNA VEZ ANTES DEL CICLO     
063500*    PRINCIPAL (LECTURA DE ARRANQUE) Y UNA VEZ AL FINAL DE CADA   
063600*    VUELTA DE 400-PROCESA-PARTIDO (LECTURA-AHEAD), PARA QUE EL   
063700*    PROGRAMA SEPA DE UNA VEZ SI YA NO HAY MAS PARTIDOS           
063800     MOVE 0 TO WKS-PARTIDO-ENCONTRADO                             
063900*    SE REINICIA EL SWITCH CADA VEZ QUE SE BUSCA EL SIGUIENTE     
064000*    PARTIDO, PARA QUE EL PERFORM UNTIL DE ABAJO SIEMPRE          
064100*    EMPIECE DESDE CERO                                           
064200     PERFORM 345-LEE-PARTIDO                                      
064300*    CADA VUELTA DE ESTE PERFORM LEE UN SOLO REGISTRO; EL         
064400*    CICLO SE REPITE HASTA ENCONTRAR UN PARTIDO VALIDO DEL        
064500*    EQUIPO O HASTA QUE SE ACABE MATCHES, LO QUE PASE PRIMERO     
064600             UNTIL PARTIDO-ENCONTRADO OR FIN-MATCHES-PROC.        
064700 340-SIGUIENTE-PARTIDO-E. EXIT.                                   
064800                                                                  
064900*   UNA SOLA LECTURA DE MATCHES POR INVOCACION; SE REPITE         
065000*   DESDE 340 HASTA QUE ESTE PARRAFO ENCUENTRE ALGO O SE          
065100*   ACABE EL ARCHIVO                                              
065200 345-LEE-PARTIDO SECTION.                                         
065300     READ MATCHES                                                 
065400          AT END                                                  
065500             SET FIN-MATCHES-PROC TO TRUE                         
065600*    AL LLEGAR AQUI YA NO QUEDA NINGUN REGISTRO MAS EN            
065700*    MATCHES; EL CICLO DE 340 TERMINA EN LA SIGUIENTE VUELTA      
065800          NOT AT END                                              
065900             IF AP-EQUIPO-LOCAL = WKS-EQUIPO-SELEC                
066000                OR AP-EQUIPO-VISITA = WKS-EQUIPO-SELEC            
066100                PERFORM 350-VALIDA-PARTIDO                        
066200                IF PARTIDO-VALIDO                                 
066300                   MOVE 1 TO WKS-PARTIDO-ENCONTRADO               
066400*    SE MARCA ENCONTRADO Y SE SALE DEL CICLO DE 340; EL           
066500*    REGISTRO QUEDA EN EL AREA DE MATCHES LISTO PARA QUE          
066600*    400-PROCESA-PARTIDO LO USE                                   
066700                END-IF                                            
066800             END-IF                                               
066900     END-READ.                                                    
067000 345-LEE-PARTIDO-E. EXIT.                                         
067100******************************************************************
067200*       VALIDACION DE PLAUSIBILIDAD DE UN REGISTRO DE PARTIDO     
067300******************************************************************
067400*   COMPARTIDO POR LA PRIMERA PASADA (310) Y LA SEGUNDA (345);    
067500*   UN PARTIDO CON DATOS INCOMPLETOS O ABSURDOS SE RECHAZA Y      
067600*   SE AVISA EN CONSOLA, PERO NO DETIENE LA CORRIDA               
067700 350-VALIDA-PARTIDO SECTION.                                      
067800*    LAS CINCO VALIDACIONES SE EVALUAN TODAS, UNA DESPUES DE      
067900*    LA OTRA, EN VEZ DE SALIR EN LA PRIMERA QUE FALLE; ASI EL     
068000*    OPERADOR VE EN CONSOLA TODOS LOS PROBLEMAS DE UN PARTIDO     
068100*    DE UNA SOLA VEZ Y NO TIENE QUE CORRER EL JOB VARIAS VECES    
068200     MOVE 1 TO WKS-PARTIDO-OK                                     
068300*    DEBE VENIR EL NOMBRE DEL EQUIPO LOCAL                        
068400     IF AP-EQUIPO-LOCAL = SPACES                                  
068500*    LOS DOS NOMBRES DE EQUIPO SON OBLIGATORIOS; UN PARTIDO       
068600*    SIN ALGUNO DE LOS DOS NO SIRVE PARA NADA EN LA SIMULACION    
068700        MOVE 0 TO WKS-PARTIDO-OK                                  
068800        DISPLAY ">>> PARTIDO RECHAZADO: FALTA EQUIPO LOCAL"       
068900                UPON CONSOLE                                      
069000     END-IF                                                       
069100*    DEBE VENIR EL NOMBRE DEL EQUIPO VISITANTE                    
069200     IF AP-EQUIPO-VISITA = SPACES                                 
069300        MOVE 0 TO WKS-PARTIDO-OK                                  
069400        DISPLAY ">>> PARTIDO RECHAZADO: FALTA EQUIPO VISITA"      
069500                UPON CONSOLE                                      
069600     END-IF                                                       
069700*    EL RESULTADO SOLO PUEDE SER H (LOCAL), A (VISITA) O          
069800*    D (EMPATE); SE USA LA CLASE DECLARADA EN SPECIAL-NAMES       
069900     IF AP-RESULTADO IS NOT CLASE-RESULTADO                       
070000        MOVE 0 TO WKS-PARTIDO-OK                                  
070100        DISPLAY ">>> PARTIDO RECHAZADO: RESULTADO INVALIDO ("     
070200                AP-RESULTADO ")" UPON CONSOLE                     
070300     END-IF                                                       
070400*    LA CUOTA LOCAL DEBE SER POSITIVA PARA QUE EL CALCULO         
070500*    DE GANANCIA TENGA SENTIDO                                    
070600     IF AP-CUOTA-LOCAL NOT > 0                                    
070700*    UNA CUOTA DE CERO O NEGATIVA NO EXISTE EN LA CASA DE         
070800*    APUESTAS; SI APARECE ASI EN MATCHES ES PORQUE EL ARCHIVO     
070900*    DE ORIGEN VINO DANADO                                        
071000        MOVE 0 TO WKS-PARTIDO-OK                                  
071100        DISPLAY ">>> PARTIDO RECHAZADO: CUOTA LOCAL INVALIDA"     
071200                UPON CONSOLE                                      
071300     END-IF                                                       
071400*    LO MISMO PARA LA CUOTA DE VISITANTE                          
071500     IF AP-CUOTA-VISITA NOT > 0                                   
071600        MOVE 0 TO WKS-PARTIDO-OK                                  
071700        DISPLAY ">>> PARTIDO RECHAZADO: CUOTA VISITA INVALIDA"    
071800                UPON CONSOLE                                      
071900     END-IF.                                                      
072000 350-VALIDA-PARTIDO-E. EXIT.                                      
072100******************************************************************
072200*           NO SE ENCONTRARON PARTIDOS PARA EL EQUIPO             
072300******************************************************************
072400*   CASO DE BORDE: EL EQUIPO SELECCIONADO NO TIENE NINGUN         
072500*   PARTIDO VALIDO EN MATCHES; SE IMPRIME UN RESUMEN MINIMO       
072600*   Y NO SE ESCRIBE NINGUN DETALLE                                
072700 390-SIN-PARTIDOS SECTION.                                        
072800*    NO SE LLAMA A 650-CALCULA-RESUMEN PORQUE TODOS LOS           
072900*    ACUMULADORES SIGUEN EN CERO; EL RENGLON DE RESULTADO BASTA   
073000     MOVE SPACES TO WKS-LINEA-REPORTE                             
073100     MOVE WKS-EQUIPO-SELEC TO WKS-LT-EQUIPO                       
073200     MOVE WKS-LIN-TITULO TO WKS-LINEA-REPORTE                     
073300     WRITE WKS-LINEA-REPORTE AFTER ADVANCING C01                  
073400     MOVE "RESULT: no matches found" TO WKS-LINEA-REPORTE         
073500     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 2.                   
073600 390-SIN-PARTIDOS-E. EXIT.                                        
073700******************************************************************
073800*    PROCESA UN PARTIDO APOSTADO: GANANCIA, DETALLE, ESTADISTICA  
073900******************************************************************
074000*   CUERPO DEL CICLO PRINCIPAL (UNIT C). POR CADA PARTIDO:        
074100*   SE CALCULA LA GANANCIA SOBRE EL PRESUPUESTO REINVERTIDO       
074200*   (UNIT B), SE ACTUALIZA EL PRESUPUESTO, SE ESCRIBE EL          
074300*   DETALLE, SE ACUMULAN ESTADISTICAS Y SE REVISAN EN ORDEN       
074400*   LAS CONDICIONES DE PARO C2 (QUIEBRA), C3 (RETIRO POR          
074500*   PARTIDOS) Y C4 (RETIRO POR PORCENTAJE)                        
074600 400-PROCESA-PARTIDO SECTION.                                     
074700     ADD 1 TO WKS-PARTIDOS-JUGADOS                                
074800*    ESTE CONTADOR SUBE AUNQUE EL PARTIDO TERMINE EN QUIEBRA;     
074900*    LO QUE IMPORTA ES QUE SE JUGO, NO COMO TERMINO               
075000     MOVE WKS-PRESUPUESTO-ACTUAL TO WKS-PRESUPUESTO-ANTES         
075100     PERFORM 700-CALCULA-GANANCIA-PRESUPUESTO                     
075200*    LA APUESTA FIJA (UNIT A) NO AFECTA EL PRESUPUESTO REAL;      
075300*    SOLO SE CALCULA Y SE IMPRIME EN CONSOLA CUANDO EL            
075400*    SWITCH UPSI-0 DE AUDITORIA ESTA ENCENDIDO (JLM9606)          
075500     IF WKS-TRAZA-ACTIVA                                          
075600        PERFORM 800-CALCULA-GANANCIA-FIJA                         
075700*  1996-06-03  JLM  BPM 229778  TRAZA AUDITORIA - APUESTA FIJA    JLM9606 
075800        DISPLAY "TRAZA APUESTA FIJA (100): " WKS-GANANCIA-FIJA    
075900                UPON CONSOLE                                      
076000     END-IF                                                       
076100*    SE REINVIERTE LA GANANCIA (O PERDIDA) EN EL PRESUPUESTO,     
076200*    ESTO ES EL CORAZON DEL INTERES COMPUESTO (C1)                
076300     COMPUTE WKS-PRESUPUESTO-ACTUAL ROUNDED =                     
076400             WKS-PRESUPUESTO-ANTES + WKS-GANANCIA-PARTIDO         
076500     PERFORM 500-ESCRIBE-DETALLE                                  
076600*    EL DETALLE SE ESCRIBE SIEMPRE, INCLUSO EN EL PARTIDO QUE     
076700*    PROVOCA LA QUIEBRA O EL RETIRO; AUDITORIA NECESITA VER       
076800*    ESE ULTIMO PARTIDO TAMBIEN EN DETAILS                        
076900     PERFORM 450-ACUMULA-ESTADISTICAS                             
077000*    C2 - SI EL PRESUPUESTO QUEDO EN CERO O MENOS, SE ACABO       
077100*    LA SIMULACION; NO TIENE SENTIDO SEGUIR REVISANDO NADA MAS    
077200     PERFORM 410-VALIDA-QUIEBRA                                   
077300     IF NOT SIMULACION-DETENIDA                                   
077400*       C3 - SOLO SE REVISA SI NO HUBO QUIEBRA                    
077500        PERFORM 420-VALIDA-RETIRO-PARTIDOS                        
077600     END-IF                                                       
077700     IF NOT SIMULACION-DETENIDA                                   
077800*       C4 - SOLO SE REVISA SI NO HUBO QUIEBRA NI RETIRO C3       
077900        PERFORM 430-VALIDA-RETIRO-PORCENTAJE                      
078000     END-IF                                                       
078100     IF NOT SIMULACION-DETENIDA                                   
078200*       TODAVIA SIGUE LA CORRIDA; SE BUSCA EL SIGUIENTE           
078300*       PARTIDO VALIDO PARA LA SIGUIENTE VUELTA DEL CICLO         
078400        PERFORM 340-SIGUIENTE-PARTIDO                             
078500        IF FIN-MATCHES-PROC                                       
078600*          SE ACABARON LOS PARTIDOS SIN QUIEBRA NI RETIRO         
078700*          ANTICIPADO (C5/C6); SE ARMA EL MOTIVO FINAL            
078800           PERFORM 440-FIJA-MOTIVO-FINAL                          
078900        END-IF                                                    
079000     END-IF.                                                      
079100 400-PROCESA-PARTIDO-E. EXIT.                                     
079200******************************************************************
079300*  1994-03-15  EDR  BPM 228866  CONTROL DE QUIEBRA DE PRESUPUESTO EDR9403 
079400******************************************************************
079500*   C2 - SI EL PRESUPUESTO LLEGA A CERO (O NEGATIVO POR           
079600*   REDONDEO) LA CORRIDA SE DETIENE DE INMEDIATO; NO SE PUEDE     
079700*   SEGUIR APOSTANDO SIN PRESUPUESTO                              
079800 410-VALIDA-QUIEBRA SECTION.                                      
079900*    LA PRUEBA ES "NOT > 0" Y NO "= 0" PORQUE EL REDONDEO DE      
080000*    COMPUTE A VECES DEJA EL PRESUPUESTO EN UN CENTAVO NEGATIVO   
080100*    EN VEZ DE EXACTAMENTE CERO (VER BITACORA EDR9501)            
080200     IF WKS-PRESUPUESTO-ACTUAL NOT > 0                            
080300        MOVE 0 TO WKS-PRESUPUESTO-ACTUAL                          
080400*    EL PRESUPUESTO SE FIJA EXACTAMENTE EN CERO (NUNCA            
080500*    NEGATIVO) PARA QUE EL RENGLON "FINAL BUDGET" DEL REPORTE     
080600*    NUNCA MUESTRE UN VALOR CONTABLEMENTE ABSURDO                 
080700        SET SIMULACION-DETENIDA TO TRUE                           
080800        MOVE WKS-PARTIDOS-JUGADOS TO WKS-NUM-EDIT-I               
080900        PERFORM 870-ENTERO-A-TEXTO                                
081000        MOVE SPACES TO WKS-MOTIVO-RETIRO                          
081100*       SE ARMA EL TEXTO EXACTO QUE PIDE EL REPORTE, SIN          
081200*       ESPACIOS DE SOBRA ANTES DEL NUMERO                        
081300        STRING "Budget went to zero after "  DELIMITED BY SIZE    
081400               WKS-NUM-TEXTO-I(WKS-POS-CONV:) DELIMITED BY SIZE   
081500               " games"                       DELIMITED BY SIZE   
081600               INTO WKS-MOTIVO-RETIRO                             
081700     END-IF.                                                      
081800 410-VALIDA-QUIEBRA-E. EXIT.                                      
081900******************************************************************
082000*  1994-04-20  EDR  BPM 228866  RETIRO POR CANTIDAD DE PARTIDOS   EDR9404 
082100******************************************************************
082200*   C3 - SI EL PARAMETRO DE RETIRO ES "POR PARTIDOS" Y YA SE      
082300*   JUGO LA CANTIDAD PACTADA, SE RETIRA LA GANANCIA TAL COMO      
082400*   SE PLANEO DESDE EL INICIO DE LA CORRIDA                       
082500 420-VALIDA-RETIRO-PARTIDOS SECTION.                              
082600*    SE USA "NOT <" EN VEZ DE "=" PORQUE SI EL PARAMETRO PIDE     
082700*    RETIRO A LOS 10 PARTIDOS Y POR ALGUNA RAZON EL CONTADOR      
082800*    SALTA DIRECTO A 11, LA CONDICION DEBE SEGUIR CUMPLIENDOSE    
082900     IF AP-RETIRO-POR-PARTIDOS                                    
083000        AND WKS-PARTIDOS-JUGADOS NOT < AP-RETIRO-PARTIDOS         
083100*    ESTA CONDICION SE REVISA DESPUES DE CADA PARTIDO, NUNCA      
083200*    ANTES; EL PARTIDO QUE CUMPLE LA META SIEMPRE QUEDA           
083300*    INCLUIDO DENTRO DE LA SIMULACION                             
083400        SET SIMULACION-DETENIDA TO TRUE                           
083500        MOVE AP-RETIRO-PARTIDOS TO WKS-NUM-EDIT-I                 
083600        PERFORM 870-ENTERO-A-TEXTO                                
083700        MOVE SPACES TO WKS-MOTIVO-RETIRO                          
083800        STRING "Cashed out after "     DELIMITED BY SIZE          
083900               WKS-NUM-TEXTO-I(WKS-POS-CONV:) DELIMITED BY SIZE   
084000               " games as planned"     DELIMITED BY SIZE          
084100               INTO WKS-MOTIVO-RETIRO                             
084200     END-IF.                                                      
084300 420-VALIDA-RETIRO-PARTIDOS-E. EXIT.                              
084400******************************************************************
084500*  1994-04-20  EDR  BPM 228866  RETIRO POR PORCENTAJE DE GANANCIA EDR9404 
084600******************************************************************
084700*   C4 - SI EL PARAMETRO DE RETIRO ES "POR PORCENTAJE" Y LA       
084800*   GANANCIA ACUMULADA YA ALCANZO LA META, SE RETIRA; EL          
084900*   PORCENTAJE SE RECALCULA CADA PARTIDO CON EL PRESUPUESTO       
085000*   VIGENTE CONTRA EL PRESUPUESTO INICIAL DE LA CORRIDA           
085100 430-VALIDA-RETIRO-PORCENTAJE SECTION.                            
085200*    EL PORCENTAJE PUEDE SER NEGATIVO SI LA CORRIDA VA PERDIENDO; 
085300*    EN ESE CASO LA COMPARACION CONTRA AP-RETIRO-PORCENTAJE (QUE  
085400*    SIEMPRE ES POSITIVO POR LA VALIDACION E2) SIMPLEMENTE NUNCA  
085500*    SE CUMPLE Y LA CORRIDA SIGUE SU CURSO NORMAL                 
085600     IF AP-RETIRO-POR-PORCENTAJE                                  
085700        COMPUTE WKS-PORCENTAJE-GANANCIA ROUNDED =                 
085800                (WKS-PRESUPUESTO-ACTUAL - WKS-PRESUPUESTO-INICIAL)
085900                 / WKS-PRESUPUESTO-INICIAL * 100                  
086000        IF WKS-PORCENTAJE-GANANCIA NOT < AP-RETIRO-PORCENTAJE     
086100           SET SIMULACION-DETENIDA TO TRUE                        
086200           MOVE AP-RETIRO-PORCENTAJE  TO WKS-NUM-EDIT-I           
086300           PERFORM 870-ENTERO-A-TEXTO                             
086400           MOVE WKS-PORCENTAJE-GANANCIA TO WKS-NUM-EDIT-D         
086500           PERFORM 875-DECIMAL-A-TEXTO                            
086600           MOVE SPACES TO WKS-MOTIVO-RETIRO                       
086700*          EL MENSAJE LLEVA DOS NUMEROS: LA META PACTADA Y        
086800*          EL PORCENTAJE QUE REALMENTE SE ALCANZO                 
086900           STRING "Cashed out after reaching "  DELIMITED BY SIZE 
087000                  WKS-NUM-TEXTO-I(WKS-POS-CONV:) DELIMITED BY SIZE
087100                  "% profit threshold ("         DELIMITED BY SIZE
087200                  WKS-NUM-TEXTO-D(WKS-POS-CONV-D:)                
087300                                              DELIMITED BY SIZE   
087400                  "% achieved)"                  DELIMITED BY SIZE
087500                  INTO WKS-MOTIVO-RETIRO                          
087600        END-IF                                                    
087700     END-IF.                                                      
087800 430-VALIDA-RETIRO-PORCENTAJE-E. EXIT.                            
087900******************************************************************
088000*         SE AGOTARON LOS PARTIDOS SIN QUE SE CUMPLIERA NINGUNA   
088100*         CONDICION DE QUIEBRA O DE RETIRO ANTICIPADO             
088200******************************************************************
088300*   C5/C6 - SE LLEGO AL ULTIMO PARTIDO DISPONIBLE DEL EQUIPO      
088400*   SIN QUIEBRA (C2) NI RETIRO ANTICIPADO (C3/C4); EL TEXTO       
088500*   CAMBIA SEGUN SI LA ESTRATEGIA ERA "JUGAR TODOS" (SIN          
088600*   RETIRO PACTADO) O SI TENIA UNA META QUE NO SE ALCANZO         
088700 440-FIJA-MOTIVO-FINAL SECTION.                                   
088800*    SE LLAMA UNICAMENTE DESDE 400 CUANDO 340-SIGUIENTE-PARTIDO   
088900*    YA NO ENCONTRO NINGUN OTRO PARTIDO VALIDO DEL EQUIPO         
089000     MOVE WKS-PARTIDOS-DISPONIBLES TO WKS-NUM-EDIT-I              
089100*    AQUI SE USA EL TOTAL DE PARTIDOS DISPONIBLES (CALCULADO      
089200*    EN LA PRIMERA PASADA), NO EL TOTAL JUGADOS, PORQUE AMBOS     
089300*    SON IGUALES SOLO CUANDO NO HUBO RETIRO ANTICIPADO            
089400     PERFORM 870-ENTERO-A-TEXTO                                   
089500     MOVE SPACES TO WKS-MOTIVO-RETIRO                             
089600     IF AP-SIN-RETIRO                                             
089700        STRING "Played all "            DELIMITED BY SIZE         
089800               WKS-NUM-TEXTO-I(WKS-POS-CONV:) DELIMITED BY SIZE   
089900               " available games"       DELIMITED BY SIZE         
090000               INTO WKS-MOTIVO-RETIRO                             
090100     ELSE                                                         
090200        STRING "Played all "            DELIMITED BY SIZE         
090300               WKS-NUM-TEXTO-I(WKS-POS-CONV:) DELIMITED BY SIZE   
090400               " available games (cash out condition not met)"    
090500                                         DELIMITED BY SIZE        
090600               INTO WKS-MOTIVO-RETIRO                             
090700     END-IF.                                                      
090800 440-FIJA-MOTIVO-FINAL-E. EXIT.                                   
090900******************************************************************
091000*        ACUMULA ESTADISTICAS GENERALES Y LOCAL/VISITANTE         
091100******************************************************************
091200*   ALIMENTA LOS CONTADORES QUE EL REPORTE DE RESUMEN USA         
091300*   PARA CALCULAR LAS TASAS DE GANADOS GENERAL, COMO LOCAL        
091400*   Y COMO VISITANTE (D2/D3)                                      
091500 450-ACUMULA-ESTADISTICAS SECTION.                                
091600*    SE LLAMA UNA SOLA VEZ POR PARTIDO, DESPUES DE QUE YA SE      
091700*    SABE SI SE GANO O SE PERDIO Y DESPUES DE FIJAR AD-LOCAL-     
091800*    VISITA EN 700; POR ESO VA DESPUES DE ESE PERFORM EN 400      
091900     IF WKS-GANANCIA-PARTIDO > 0                                  
092000        ADD 1 TO WKS-GANADOS                                      
092100     END-IF                                                       
092200     IF AD-LOCAL-VISITA = "HOME"                                  
092300*    EL VALOR DE AD-LOCAL-VISITA YA QUEDO FIJADO EN 700 ANTES     
092400*    DE QUE ESTE PARRAFO SE EJECUTE, POR ESO SOLO SE LEE AQUI     
092500        ADD 1 TO WKS-LOCAL-PARTIDOS                               
092600        IF WKS-GANANCIA-PARTIDO > 0                               
092700           ADD 1 TO WKS-LOCAL-GANADOS                             
092800        END-IF                                                    
092900     ELSE                                                         
093000        ADD 1 TO WKS-VISITA-PARTIDOS                              
093100        IF WKS-GANANCIA-PARTIDO > 0                               
093200           ADD 1 TO WKS-VISITA-GANADOS                            
093300        END-IF                                                    
093400     END-IF.                                                      
093500 450-ACUMULA-ESTADISTICAS-E. EXIT.                                
093600******************************************************************
093700*              ESCRIBE EL REGISTRO DE DETALLE DEL PARTIDO         
093800******************************************************************
093900*   UN REGISTRO DE DETAILS POR CADA PARTIDO QUE SI SE APOSTO,     
094000*   CON EL PRESUPUESTO ANTES Y DESPUES Y LA GANANCIA DEL          
094100*   PARTIDO, PARA QUE AUDITORIA PUEDA RECONSTRUIR LA CORRIDA      
094200 500-ESCRIBE-DETALLE SECTION.                                     
094300     MOVE AP-FECHA            TO AD-FECHA                         
094400*    LOS CAMPOS DEL PARTIDO SE COPIAN TAL CUAL VIENEN DE          
094500*    MATCHES; SOLO LOS CAMPOS DE PRESUPUESTO Y GANANCIA SON       
094600*    CALCULADOS POR ESTE PROGRAMA                                 
094700     MOVE AP-EQUIPO-LOCAL     TO AD-EQUIPO-LOCAL                  
094800     MOVE AP-EQUIPO-VISITA    TO AD-EQUIPO-VISITA                 
094900     MOVE AP-CUOTA-LOCAL      TO AD-CUOTA-LOCAL                   
095000     MOVE AP-CUOTA-VISITA     TO AD-CUOTA-VISITA                  
095100     MOVE AP-RESULTADO        TO AD-RESULTADO                     
095200*    SE GRABA UN TEXTO LEGIBLE DE WIN/LOSS EN VEZ DE SOLO         
095300*    DEJAR EL SIGNO DE LA GANANCIA, PARA FACILITAR REVISION       
095400     IF WKS-GANANCIA-PARTIDO > 0                                  
095500        MOVE "WIN"            TO AD-RESULTADO-PARTIDO             
095600*    EL TEXTO WIN/LOSS-DRAW ES SOLO PARA FACILITAR LA LECTURA     
095700*    DEL ARCHIVO DETAILS; LA GANANCIA NUMERICA YA TRAE EL         
095800*    SIGNO CORRECTO DE TODAS FORMAS                               
095900     ELSE                                                         
096000        MOVE "LOSS/DRAW"      TO AD-RESULTADO-PARTIDO             
096100     END-IF                                                       
096200     MOVE WKS-PRESUPUESTO-ANTES  TO AD-PRESUPUESTO-ANTES          
096300*    SE GRABAN LOS TRES MONTOS (ANTES, GANANCIA, DESPUES) PARA    
096400*    QUE CUALQUIERA PUEDA RECONSTRUIR A MANO LA ARITMETICA DE     
096500*    CADA PARTIDO SIN TENER QUE CORRER OTRA VEZ EL PROGRAMA       
096600     MOVE WKS-GANANCIA-PARTIDO   TO AD-GANANCIA                   
096700     MOVE WKS-PRESUPUESTO-ACTUAL TO AD-PRESUPUESTO-DESPUES        
096800     WRITE AD-REGISTRO-DETALLE                                    
096900*    SE ESCRIBE UN SOLO REGISTRO POR PARTIDO APOSTADO; LOS        
097000*    PARTIDOS RECHAZADOS EN 350 NUNCA LLEGAN A ESTE PUNTO         
097100*    UN ERROR DE ESCRITURA AQUI SOLO SE AVISA; NO SE DETIENE      
097200*    LA CORRIDA PORQUE EL PRESUPUESTO YA QUEDO ACTUALIZADO        
097300     IF FS-DETALLE NOT = 0                                        
097400        DISPLAY ">>> ERROR AL ESCRIBIR DETAILS. FILE STATUS: "    
097500                FS-DETALLE UPON CONSOLE                           
097600     END-IF.                                                      
097700 500-ESCRIBE-DETALLE-E. EXIT.                                     
097800******************************************************************
097900*  1994-05-10  EDR  BPM 228866  IMPRESION DEL REPORTE DE RESUMEN  EDR9405 
098000******************************************************************
098100*   REPORTE FINAL DE LA CORRIDA (UNIT D): TITULO, MOTIVO DE       
098200*   RETIRO, ESTADISTICAS GENERALES, ESTRATEGIA USADA Y LOS        
098300*   BLOQUES DE DESEMPENO COMO LOCAL Y COMO VISITANTE              
098400 600-IMPRIME-RESUMEN SECTION.                                     
098500*    EL ORDEN DE LOS RENGLONES SIGUE EL MISMO ORDEN EN QUE        
098600*    AUDITORIA PIDIO LOS DATOS EN LA SOLICITUD ORIGINAL (D1       
098700*    PRIMERO, LUEGO D2, LUEGO LA ESTRATEGIA Y POR ULTIMO D3)      
098800     PERFORM 650-CALCULA-RESUMEN                                  
098900*    PRIMERO SE CALCULAN TODOS LOS INDICADORES Y DESPUES SE       
099000*    IMPRIME; ASI NINGUN RENGLON QUEDA CON UN VALOR A MEDIO       
099100*    CALCULAR SI CAMBIA EL ORDEN DE LOS MOVE MAS ADELANTE         
099200     MOVE SPACES TO WKS-LINEA-REPORTE                             
099300     MOVE WKS-EQUIPO-SELEC TO WKS-LT-EQUIPO                       
099400     MOVE WKS-LIN-TITULO TO WKS-LINEA-REPORTE                     
099500     WRITE WKS-LINEA-REPORTE AFTER ADVANCING C01                  
099600                                                                  
099700*    RENGLON CON EL MOTIVO POR EL QUE TERMINO LA CORRIDA          
099800     MOVE WKS-MOTIVO-RETIRO TO WKS-LR-MOTIVO                      
099900     MOVE WKS-LIN-RESULTADO TO WKS-LINEA-REPORTE                  
100000     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 2                    
100100                                                                  
100200*    D1 - PARTIDOS DISPONIBLES DEL EQUIPO EN MATCHES              
100300     MOVE "Games Available:"     TO WKS-LEN-ETIQUETA              
100400*    LA ETIQUETA SIEMPRE VA A LA IZQUIERDA DEL RENGLON, EL        
100500*    VALOR NUMERICO EDITADO A LA DERECHA, IGUAL QUE EN LOS        
100600*    DEMAS REPORTES DEL DEPARTAMENTO                              
100700     MOVE WKS-PARTIDOS-DISPONIBLES TO WKS-LEN-VALOR               
100800     MOVE WKS-LIN-ETQ-NUM TO WKS-LINEA-REPORTE                    
100900     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 2                    
101000                                                                  
101100*    D1 - PARTIDOS QUE REALMENTE SE APOSTARON                     
101200     MOVE "Games Played:"        TO WKS-LEN-ETIQUETA              
101300     MOVE WKS-PARTIDOS-JUGADOS   TO WKS-LEN-VALOR                 
101400     MOVE WKS-LIN-ETQ-NUM TO WKS-LINEA-REPORTE                    
101500     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
101600                                                                  
101700*    D1 - PRESUPUESTO CON QUE ARRANCO LA CORRIDA                  
101800     MOVE "Initial Budget:"      TO WKS-LEM-ETIQUETA              
101900*    EL PRESUPUESTO INICIAL NUNCA CAMBIA DURANTE LA CORRIDA;      
102000*    SE IMPRIME TAL COMO VINO EN EL REGISTRO DE PARAMETROS        
102100     MOVE WKS-PRESUPUESTO-INICIAL TO WKS-LEM-VALOR                
102200     MOVE WKS-LIN-ETQ-MONEY TO WKS-LINEA-REPORTE                  
102300     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
102400                                                                  
102500*    D1 - PRESUPUESTO CON QUE TERMINO LA CORRIDA                  
102600     MOVE "Final Budget:"        TO WKS-LEM-ETIQUETA              
102700     MOVE WKS-PRESUPUESTO-ACTUAL TO WKS-LEM-VALOR                 
102800     MOVE WKS-LIN-ETQ-MONEY TO WKS-LINEA-REPORTE                  
102900     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
103000                                                                  
103100*    D1 - GANANCIA NETA DE TODA LA CORRIDA                        
103200     MOVE "Total Profit:"        TO WKS-LEM-ETIQUETA              
103300*    LA GANANCIA TOTAL PUEDE SER NEGATIVA; EL CAMPO EDITADO       
103400*    -Z(8)9.99 IMPRIME EL SIGNO MENOS A LA IZQUIERDA CUANDO       
103500*    CORRESPONDE, SIN QUE HAGA FALTA NINGUNA PRUEBA ADICIONAL     
103600     MOVE WKS-GANANCIA-TOTAL     TO WKS-LEM-VALOR                 
103700     MOVE WKS-LIN-ETQ-MONEY TO WKS-LINEA-REPORTE                  
103800     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
103900                                                                  
104000*    D2 - RECORD GENERAL DE GANADOS SOBRE JUGADOS                 
104100     MOVE WKS-GANADOS             TO WKS-LW-GANADOS               
104200*    EL RENGLON DE WINS MUESTRA AMBOS NUMEROS JUNTOS (GANADOS     
104300*    SOBRE JUGADOS) PORQUE ASI LO PIDIO AUDITORIA EN EL           
104400*    REQUERIMIENTO ORIGINAL DE 1994                               
104500     MOVE WKS-PARTIDOS-JUGADOS    TO WKS-LW-JUGADOS               
104600     MOVE WKS-LIN-WINS TO WKS-LINEA-REPORTE                       
104700     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
104800                                                                  
104900*    D2 - TASA DE GANADOS EN PORCENTAJE                           
105000     MOVE "Win Rate %:"          TO WKS-LEP-ETIQUETA              
105100*    LA TASA GENERAL CUENTA TODOS LOS PARTIDOS JUGADOS, SIN       
105200*    IMPORTAR SI FUERON COMO LOCAL O COMO VISITANTE               
105300     MOVE WKS-TASA-GANADOS       TO WKS-LEP-VALOR                 
105400     MOVE WKS-LIN-ETQ-PCT TO WKS-LINEA-REPORTE                    
105500     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
105600                                                                  
105700*    D1 - RETORNO SOBRE LA INVERSION DE TODA LA CORRIDA           
105800     MOVE "ROI %:"                TO WKS-LEP-ETIQUETA             
105900     MOVE WKS-ROI                 TO WKS-LEP-VALOR                
106000     MOVE WKS-LIN-ETQ-PCT TO WKS-LINEA-REPORTE                    
106100     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
106200                                                                  
106300*    D1 - CUANTAS VECES SE MULTIPLICO EL PRESUPUESTO INICIAL      
106400     MOVE "Budget Multiplier:"    TO WKS-LEM-ETIQUETA             
106500*    EL MULTIPLICADOR ES EL NUMERO QUE AUDITORIA REVISA           
106600*    PRIMERO; UN MULTIPLICADOR DE 2.00 SIGNIFICA QUE EL           
106700*    PRESUPUESTO SE DUPLICO DURANTE LA CORRIDA                    
106800     MOVE WKS-MULTIPLICADOR       TO WKS-LEM-VALOR                
106900     MOVE WKS-LIN-ETQ-MONEY TO WKS-LINEA-REPORTE                  
107000     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
107100                                                                  
107200*    D1 - DESCRIBE LA ESTRATEGIA DE RETIRO QUE SE USO,            
107300*    LEYENDO EL MISMO 88-LEVEL QUE GOBIERNA C3/C4                 
107400     MOVE "Strategy:" TO WKS-LET-ETIQUETA                         
107500*    EL RENGLON DE ESTRATEGIA LE DICE AL LECTOR DEL REPORTE       
107600*    CUAL ERA LA REGLA DE RETIRO PACTADA, SIN TENER QUE IR A      
107700*    REVISAR EL REGISTRO DE PARAMETROS POR SEPARADO               
107800     EVALUATE TRUE                                                
107900        WHEN AP-RETIRO-POR-PARTIDOS                               
108000           MOVE AP-RETIRO-PARTIDOS TO WKS-NUM-EDIT-I              
108100           PERFORM 870-ENTERO-A-TEXTO                             
108200           MOVE SPACES TO WKS-LET-VALOR                           
108300           STRING "Cash out after "  DELIMITED BY SIZE            
108400                  WKS-NUM-TEXTO-I(WKS-POS-CONV:) DELIMITED BY SIZE
108500                  " games"           DELIMITED BY SIZE            
108600                  INTO WKS-LET-VALOR                              
108700        WHEN AP-RETIRO-POR-PORCENTAJE                             
108800           MOVE AP-RETIRO-PORCENTAJE TO WKS-NUM-EDIT-I            
108900           PERFORM 870-ENTERO-A-TEXTO                             
109000           MOVE SPACES TO WKS-LET-VALOR                           
109100           STRING "Cash out at "     DELIMITED BY SIZE            
109200                  WKS-NUM-TEXTO-I(WKS-POS-CONV:) DELIMITED BY SIZE
109300                  "% profit"         DELIMITED BY SIZE            
109400                  INTO WKS-LET-VALOR                              
109500        WHEN OTHER                                                
109600           MOVE "Play all games" TO WKS-LET-VALOR                 
109700     END-EVALUATE                                                 
109800     MOVE WKS-LIN-ETQ-TEXTO TO WKS-LINEA-REPORTE                  
109900     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                    
110000                                                                  
110100*    D3 - BLOQUES DE DESEMPENO SEPARADOS COMO LOCAL Y COMO        
110200*    VISITANTE (D3)                                               
110300     PERFORM 610-IMPRIME-LOCAL                                    
110400     PERFORM 620-IMPRIME-VISITA.                                  
110500 600-IMPRIME-RESUMEN-E. EXIT.                                     
110600******************************************************************
110700*               BLOQUE DE RESULTADOS COMO LOCAL (HOME)            
110800******************************************************************
110900*   D3 - SI EL EQUIPO NUNCA JUGO COMO LOCAL SE AVISA CON UN       
111000*   SOLO RENGLON; SI JUGO, SE IMPRIMEN PARTIDOS, GANADOS Y        
111100*   LA TASA DE GANADOS SOLO DE ESOS PARTIDOS                      
111200 610-IMPRIME-LOCAL SECTION.                                       
111300     MOVE "HOME PERFORMANCE" TO WKS-LINEA-REPORTE                 
111400*    SE IMPRIME EL ENCABEZADO AUNQUE EL EQUIPO NO HAYA JUGADO     
111500*    NINGUN PARTIDO COMO LOCAL, PARA QUE EL REPORTE SIEMPRE       
111600*    TENGA LAS DOS SECCIONES EN EL MISMO LUGAR                    
111700     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 2                    
111800     IF WKS-LOCAL-PARTIDOS = 0                                    
111900        MOVE "  no home matches" TO WKS-LINEA-REPORTE             
112000        WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                 
112100     ELSE                                                         
112200        MOVE "Matches:" TO WKS-LEN-ETIQUETA                       
112300        MOVE WKS-LOCAL-PARTIDOS TO WKS-LEN-VALOR                  
112400        MOVE WKS-LIN-ETQ-NUM TO WKS-LINEA-REPORTE                 
112500        WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                 
112600        MOVE "Wins:" TO WKS-LEN-ETIQUETA                          
112700        MOVE WKS-LOCAL-GANADOS TO WKS-LEN-VALOR                   
112800        MOVE WKS-LIN-ETQ-NUM TO WKS-LINEA-REPORTE                 
112900        WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                 
113000        MOVE "Win Rate %:" TO WKS-LEP-ETIQUETA                    
113100        MOVE WKS-TASA-LOCAL TO WKS-LEP-VALOR                      
113200        MOVE WKS-LIN-ETQ-PCT TO WKS-LINEA-REPORTE                 
113300        WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                 
113400     END-IF.                                                      
113500 610-IMPRIME-LOCAL-E. EXIT.                                       
113600******************************************************************
113700*               BLOQUE DE RESULTADOS COMO VISITANTE (AWAY)        
113800******************************************************************
113900*   D3 - MISMA LOGICA QUE 610 PERO PARA LOS PARTIDOS EN QUE       
114000*   EL EQUIPO JUGO COMO VISITANTE                                 
114100 620-IMPRIME-VISITA SECTION.                                      
114200     MOVE "AWAY PERFORMANCE" TO WKS-LINEA-REPORTE                 
114300*    MISMA IDEA QUE EN 610: EL ENCABEZADO SIEMPRE SALE, HAYA O    
114400*    NO PARTIDOS DE VISITA EN LA CORRIDA                          
114500     WRITE WKS-LINEA-REPORTE AFTER ADVANCING 2                    
114600     IF WKS-VISITA-PARTIDOS = 0                                   
114700        MOVE "  no away matches" TO WKS-LINEA-REPORTE             
114800        WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                 
114900     ELSE                                                         
115000        MOVE "Matches:" TO WKS-LEN-ETIQUETA                       
115100        MOVE WKS-VISITA-PARTIDOS TO WKS-LEN-VALOR                 
115200        MOVE WKS-LIN-ETQ-NUM TO WKS-LINEA-REPORTE                 
115300        WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                 
115400        MOVE "Wins:" TO WKS-LEN-ETIQUETA                          
115500        MOVE WKS-VISITA-GANADOS TO WKS-LEN-VALOR                  
115600        MOVE WKS-LIN-ETQ-NUM TO WKS-LINEA-REPORTE                 
115700        WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                 
115800        MOVE "Win Rate %:" TO WKS-LEP-ETIQUETA                    
115900        MOVE WKS-TASA-VISITA TO WKS-LEP-VALOR                     
116000        MOVE WKS-LIN-ETQ-PCT TO WKS-LINEA-REPORTE                 
116100        WRITE WKS-LINEA-REPORTE AFTER ADVANCING 1                 
116200     END-IF.                                                      
116300 620-IMPRIME-VISITA-E. EXIT.                                      
116400******************************************************************
116500*  1995-01-09  EDR  BPM 229114  MULTIPLICADOR EN CERO SI QUIEBRA  EDR9501 
116600*  2001-07-22  RQX  BPM 233205  REDONDEO DE TASAS A 1 DECIMAL     RQX0107 
116700******************************************************************
116800*   CALCULA TODOS LOS INDICADORES DEL RESUMEN A PARTIR DE         
116900*   LOS ACUMULADORES QUE SE FUERON LLENANDO EN 450; SE            
117000*   PROTEGE CONTRA DIVISION ENTRE CERO EN TODOS LOS CASOS         
117100*   DONDE EL DENOMINADOR PUEDE SER CERO (SIN PARTIDOS JUGADOS,    
117200*   SIN PARTIDOS LOCALES, SIN PARTIDOS DE VISITA)                 
117300 650-CALCULA-RESUMEN SECTION.                                     
117400*    ESTE PARRAFO SE LLAMA UNA SOLA VEZ, DESDE 600, JUSTO ANTES   
117500*    DE EMPEZAR A IMPRIMIR; NO SE RECALCULA RENGLON POR RENGLON   
117600     COMPUTE WKS-GANANCIA-TOTAL =                                 
117700*    ESTE CAMPO NO LLEVA ROUNDED PORQUE AMBOS OPERANDOS YA        
117800*    TIENEN DOS DECIMALES EXACTOS; NO HAY NADA QUE REDONDEAR      
117900             WKS-PRESUPUESTO-ACTUAL - WKS-PRESUPUESTO-INICIAL     
118000     IF WKS-PARTIDOS-JUGADOS > 0                                  
118100        COMPUTE WKS-TASA-GANADOS ROUNDED =                        
118200                WKS-GANADOS / WKS-PARTIDOS-JUGADOS * 100          
118300     ELSE                                                         
118400        MOVE 0 TO WKS-TASA-GANADOS                                
118500     END-IF                                                       
118600     COMPUTE WKS-ROI ROUNDED =                                    
118700             WKS-GANANCIA-TOTAL / WKS-PRESUPUESTO-INICIAL * 100   
118800*    SI HUBO QUIEBRA EL PRESUPUESTO ACTUAL QUEDO EN CERO;         
118900*    EL MULTIPLICADOR SE FIJA EN CERO EN VEZ DE DAR NEGATIVO      
119000*    (CORRECCION EDR9501, ANTES SALIA MAL)                        
119100     IF WKS-PRESUPUESTO-ACTUAL > 0                                
119200        COMPUTE WKS-MULTIPLICADOR ROUNDED =                       
119300                WKS-PRESUPUESTO-ACTUAL / WKS-PRESUPUESTO-INICIAL  
119400*    EL MULTIPLICADOR ES UNA RAZON SIMPLE, SIN PORCENTAJE; UN     
119500*    VALOR DE 1.00 SIGNIFICA QUE LA CORRIDA TERMINO EMPATADA      
119600*    CONTRA EL PRESUPUESTO CON QUE EMPEZO                         
119700     ELSE                                                         
119800        MOVE 0 TO WKS-MULTIPLICADOR                               
119900     END-IF                                                       
120000     IF WKS-LOCAL-PARTIDOS > 0                                    
120100*    LAS TASAS LOCAL Y VISITA SE CALCULAN IGUAL QUE LA TASA       
120200*    GENERAL, PERO CADA UNA SOBRE SU PROPIO DENOMINADOR           
120300        COMPUTE WKS-TASA-LOCAL ROUNDED =                          
120400                WKS-LOCAL-GANADOS / WKS-LOCAL-PARTIDOS * 100      
120500     ELSE                                                         
120600        MOVE 0 TO WKS-TASA-LOCAL                                  
120700     END-IF                                                       
120800     IF WKS-VISITA-PARTIDOS > 0                                   
120900        COMPUTE WKS-TASA-VISITA ROUNDED =                         
121000                WKS-VISITA-GANADOS / WKS-VISITA-PARTIDOS * 100    
121100     ELSE                                                         
121200        MOVE 0 TO WKS-TASA-VISITA                                 
121300     END-IF.                                                      
121400 650-CALCULA-RESUMEN-E. EXIT.                                     
121500******************************************************************
121600*       GANANCIA DEL PARTIDO CON PRESUPUESTO REINVERTIDO (UNIT B) 
121700*       HOME/AWAY SE FIJA AQUI SEGUN LA POSICION DEL EQUIPO (C7)  
121800******************************************************************
121900*   REGLAS B1/B2/B3: SI EL EQUIPO SELECCIONADO GANA SE            
122000*   MULTIPLICA EL PRESUPUESTO VIGENTE POR LA CUOTA Y SE RESTA     
122100*   EL PRESUPUESTO (ESA DIFERENCIA ES LA GANANCIA); SI PIERDE     
122200*   O HAY EMPATE, SE PIERDE TODO EL PRESUPUESTO APOSTADO.         
122300*   C7 - AD-LOCAL-VISITA SE FIJA AQUI PARA QUE 450 Y EL           
122400*   DETALLE SEPAN SI EL EQUIPO JUGO COMO LOCAL O VISITANTE        
122500 700-CALCULA-GANANCIA-PRESUPUESTO SECTION.                        
122600     IF AP-EQUIPO-LOCAL = WKS-EQUIPO-SELEC                        
122700*    ESTE IF DECIDE SI EL EQUIPO SELECCIONADO JUGO COMO LOCAL     
122800*    O COMO VISITANTE EN ESTE PARTIDO EN PARTICULAR; EL MISMO     
122900*    PARTIDO NUNCA TIENE AL EQUIPO EN AMBOS LADOS A LA VEZ        
123000        MOVE "HOME" TO AD-LOCAL-VISITA                            
123100     ELSE                                                         
123200        MOVE "AWAY" TO AD-LOCAL-VISITA                            
123300     END-IF                                                       
123400*    B1 - GANA COMO LOCAL                                         
123500     IF AP-EQUIPO-LOCAL = WKS-EQUIPO-SELEC AND AP-GANA-LOCAL      
123600        COMPUTE WKS-GANANCIA-PARTIDO ROUNDED =                    
123700                (WKS-PRESUPUESTO-ACTUAL * AP-CUOTA-LOCAL)         
123800*    LA GANANCIA ES EL PRESUPUESTO MULTIPLICADO POR LA CUOTA      
123900*    MENOS EL PRESUPUESTO MISMO; ESA DIFERENCIA ES LO QUE         
124000*    REALMENTE SE GANA, NO EL MONTO TOTAL DEVUELTO                
124100                 - WKS-PRESUPUESTO-ACTUAL                         
124200     ELSE                                                         
124300*       B2 - GANA COMO VISITANTE                                  
124400        IF AP-EQUIPO-VISITA = WKS-EQUIPO-SELEC AND AP-GANA-VISITA 
124500           COMPUTE WKS-GANANCIA-PARTIDO ROUNDED =                 
124600                   (WKS-PRESUPUESTO-ACTUAL * AP-CUOTA-VISITA)     
124700                    - WKS-PRESUPUESTO-ACTUAL                      
124800        ELSE                                                      
124900*          B3 - PIERDE O EMPATA; SE PIERDE TODO LO APOSTADO       
125000           COMPUTE WKS-GANANCIA-PARTIDO ROUNDED =                 
125100                   0 - WKS-PRESUPUESTO-ACTUAL                     
125200*    AL PERDER O EMPATAR SE PIERDE EL PRESUPUESTO COMPLETO QUE    
125300*    ESTABA EN JUEGO; NO HAY UN PORCENTAJE PARCIAL DE PERDIDA     
125400        END-IF                                                    
125500     END-IF.                                                      
125600 700-CALCULA-GANANCIA-PRESUPUESTO-E. EXIT.                        
125700******************************************************************
125800*    GANANCIA DE APUESTA FIJA DE 100, SOLO PARA TRAZA DE AUDITORIA
125900*    (UNIT A) - NO AFECTA EL PRESUPUESTO REAL DE LA SIMULACION    
126000******************************************************************
126100*   REGLAS A1/A2/A3: LA MISMA LOGICA DE GANANCIA QUE 700,         
126200*   PERO SIEMPRE SOBRE UNA APUESTA FIJA DE 100 UNIDADES, PARA     
126300*   QUE AUDITORIA PUEDA COMPARAR CONTRA LA ESTRATEGIA DE          
126400*   PRESUPUESTO REINVERTIDO CUANDO PIDE LA TRAZA (UPSI-0)         
126500 800-CALCULA-GANANCIA-FIJA SECTION.                               
126600*    A1 - GANA COMO LOCAL                                         
126700     IF AP-EQUIPO-LOCAL = WKS-EQUIPO-SELEC AND AP-GANA-LOCAL      
126800        COMPUTE WKS-GANANCIA-FIJA ROUNDED = (100 * AP-CUOTA-LOCAL)
126900*    LA APUESTA FIJA SIEMPRE ARRIESGA 100 UNIDADES, SIN           
127000*    IMPORTAR CUANTO VALGA EL PRESUPUESTO REAL DE LA CORRIDA;     
127100*    ES SOLO UNA REFERENCIA COMPARATIVA PARA AUDITORIA            
127200                                              - 100               
127300     ELSE                                                         
127400*       A2 - GANA COMO VISITANTE                                  
127500        IF AP-EQUIPO-VISITA = WKS-EQUIPO-SELEC AND AP-GANA-VISITA 
127600           COMPUTE WKS-GANANCIA-FIJA ROUNDED =                    
127700                   (100 * AP-CUOTA-VISITA) - 100                  
127800        ELSE                                                      
127900*          A3 - PIERDE O EMPATA; SE PIERDEN LAS 100 UNIDADES      
128000           COMPUTE WKS-GANANCIA-FIJA ROUNDED = 0 - 100            
128100        END-IF                                                    
128200     END-IF.                                                      
128300 800-CALCULA-GANANCIA-FIJA-E. EXIT.                               
128400******************************************************************
128500*   CONVIERTE UN ENTERO A TEXTO JUSTIFICADO A LA IZQUIERDA, SIN   
128600*   USAR FUNCIONES INTRINSECAS (WKS-NUM-EDIT-I YA DEBE TENER EL   
128700*   VALOR AL ENTRAR A ESTE PARRAFO)                               
128800******************************************************************
128900*   SE EDITA EL NUMERO CON UNA PIC Z Y LUEGO SE BARRE POSICION    
129000*   POR POSICION CON 871 HASTA ENCONTRAR EL PRIMER CARACTER       
129100*   QUE NO ES ESPACIO; DE AHI EN ADELANTE SE USA REFERENCE        
129200*   MODIFICATION PARA TOMAR SOLO EL TEXTO UTIL EN EL STRING       
129300 870-ENTERO-A-TEXTO SECTION.                                      
129400     MOVE WKS-NUM-EDIT-I TO WKS-NUM-TEXTO-I                       
129500*    MOVE A UN CAMPO X EDITADO CON Z DEJA EL NUMERO JUSTIFICADO   
129600*    A LA DERECHA CON ESPACIOS A LA IZQUIERDA; DE AHI LA          
129700*    NECESIDAD DEL BARRIDO QUE SIGUE PARA RECORTARLO              
129800     PERFORM 871-BUSCA-POS-I                                      
129900*    EL LIMITE DE 5 VIENE DEL TAMANO DE WKS-NUM-TEXTO-I           
130000*    (PIC X(05)); SI EL NUMERO FUERA DE CINCO DIGITOS EXACTOS     
130100*    EL BARRIDO TERMINARIA EN LA POSICION 1 SIN ENCONTRAR         
130200*    NINGUN ESPACIO, LO CUAL TAMBIEN ES CORRECTO                  
130300             VARYING WKS-POS-CONV FROM 1 BY 1                     
130400             UNTIL WKS-POS-CONV > 5                               
130500                OR WKS-NUM-TEXTO-I(WKS-POS-CONV:1) NOT = SPACE.   
130600 870-ENTERO-A-TEXTO-E. EXIT.                                      
130700                                                                  
130800*   PARRAFO VACIO A PROPOSITO; TODO EL TRABAJO LO HACE EL         
130900*   PERFORM VARYING DE 870, ESTE SOLO LE DA UN CUERPO VALIDO      
131000 871-BUSCA-POS-I SECTION.                                         
131100     CONTINUE.                                                    
131200 871-BUSCA-POS-I-E. EXIT.                                         
131300******************************************************************
131400*   IGUAL QUE 870, PERO PARA UN VALOR EDITADO CON UN DECIMAL      
131500******************************************************************
131600*   SE USA PARA EL PORCENTAJE ALCANZADO EN EL RETIRO C4, QUE      
131700*   SI LLEVA UN DECIMAL EN EL TEXTO DEL REPORTE                   
131800 875-DECIMAL-A-TEXTO SECTION.                                     
131900     MOVE WKS-NUM-EDIT-D TO WKS-NUM-TEXTO-D                       
132000*    MISMA IDEA QUE EN 870 PERO EL CAMPO TRAE UN PUNTO DECIMAL    
132100*    EN MEDIO, QUE TAMBIEN SE RESPETA TAL CUAL AL RECORTAR        
132200     PERFORM 876-BUSCA-POS-D                                      
132300*    AQUI EL LIMITE ES 7 PORQUE WKS-NUM-TEXTO-D ES PIC X(07),     
132400*    SUFICIENTE PARA UN NUMERO DE HASTA CUATRO DIGITOS MAS EL     
132500*    PUNTO Y UN DECIMAL                                           
132600             VARYING WKS-POS-CONV-D FROM 1 BY 1                   
132700             UNTIL WKS-POS-CONV-D > 7                             
132800                OR WKS-NUM-TEXTO-D(WKS-POS-CONV-D:1) NOT = SPACE. 
132900 875-DECIMAL-A-TEXTO-E. EXIT.                                     
133000                                                                  
133100*   PARRAFO VACIO A PROPOSITO, IGUAL QUE 871 PERO PARA EL         
133200*   CAMPO CON DECIMAL                                             
133300 876-BUSCA-POS-D SECTION.                                         
133400     CONTINUE.                                                    
133500 876-BUSCA-POS-D-E. EXIT.                                         
133600******************************************************************
133700*                      CIERRE DE LOS ARCHIVOS                     
133800******************************************************************
133900*   SE CIERRAN LOS CUATRO ARCHIVOS EN UNA SOLA INSTRUCCION,       
134000*   IGUAL QUE LO HACE MIGRACFS AL TERMINAR SU PROCESO             
134100 900-CIERRA-ARCHIVOS SECTION.                                     
134200*    SI ALGUNO DE LOS CUATRO YA SE HABIA CERRADO ANTES (POR UN    
134300*    ERROR DE OPEN EN 200) COBOL SIMPLEMENTE IGNORA EL CLOSE      
134400*    REPETIDO SIN LEVANTAR ABEND, ASI QUE ES SEGURO LLAMAR A      
134500*    ESTE PARRAFO DESDE CUALQUIER PUNTO DE SALIDA DEL PROGRAMA    
134600     CLOSE PARAMS MATCHES DETALLE REPORTE.                        
134700 900-CIERRA-ARCHIVOS-E. EXIT.                                     
