000100******************************************************************
000200*              C O P Y   A P P T D 0 1                           *
000300*  LAYOUT DEL ARCHIVO DE PARTIDOS DE FUTBOL (MATCHES)             
000400*  APLICACION : APUESTAS DE FUTBOL - SIMULACION DE CAPITALIZACION 
000500*  UN REGISTRO POR PARTIDO, ORDENADO ASCENDENTE POR AP-FECHA      
000600******************************************************************
000700*  1994-02-14  EDR  BPM 228866  CREACION DEL LAYOUT INICIAL       
000800*  1994-03-02  EDR  BPM 228866  SE AGREGA AP-RESULTADO DE 1 BYTE  
000900*  1998-11-09  MCH  BPM 231940  REVISION Y2K - NINGUN CAMPO FECHA 
001000*                                NUMERICO AFECTADO (AP-FECHA ES X)
001100 01  AP-REGISTRO-PARTIDO.                                         
001200     02  AP-FECHA                  PIC X(10).                     
001300     02  AP-EQUIPO-LOCAL            PIC X(20).                    
001400     02  AP-EQUIPO-VISITA           PIC X(20).                    
001500     02  AP-RESULTADO               PIC X(01).                    
001600         88  AP-GANA-LOCAL                   VALUE "H".           
001700         88  AP-GANA-VISITA                  VALUE "A".           
001800         88  AP-EMPATE                       VALUE "D".           
001900     02  AP-CUOTA-LOCAL             PIC 9(03)V99.                 
002000     02  AP-CUOTA-VISITA            PIC 9(03)V99.                 
002100     02  FILLER                     PIC X(02).                    
002200 01  AP-REGISTRO-PARTIDO-CRUDO REDEFINES AP-REGISTRO-PARTIDO.     
002300     02  AP-PARTIDO-TEXTO           PIC X(63).                    
