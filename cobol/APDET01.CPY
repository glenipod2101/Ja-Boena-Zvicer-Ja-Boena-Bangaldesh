000100******************************************************************
000200*              C O P Y   A P D E T 0 1                           *
000300*  LAYOUT DEL ARCHIVO DE DETALLE DE PARTIDOS JUGADOS (DETAILS)    
000400*  UN REGISTRO POR PARTIDO EFECTIVAMENTE APOSTADO                *
000500******************************************************************
000600*  1994-02-21  EDR  BPM 228866  CREACION DEL LAYOUT INICIAL       
000700*  1994-05-03  EDR  BPM 228866  SE AGREGA AD-LOCAL-VISITA Y       
000800*                                AD-RESULTADO-PARTIDO (WIN/LOSS)  
000900*  1999-01-11  MCH  BPM 231940  REVISION Y2K - SIN CAMPOS FECHA   
001000*                                NUMERICOS, NO REQUIERE CAMBIO    
001100 01  AD-REGISTRO-DETALLE.                                         
001200     02  AD-FECHA                   PIC X(10).                    
001300     02  AD-EQUIPO-LOCAL             PIC X(20).                   
001400     02  AD-EQUIPO-VISITA            PIC X(20).                   
001500     02  AD-CUOTA-LOCAL             PIC 9(03)V99.                 
001600     02  AD-CUOTA-VISITA            PIC 9(03)V99.                 
001700     02  AD-RESULTADO               PIC X(01).                    
001800     02  AD-LOCAL-VISITA            PIC X(04).                    
001900     02  AD-RESULTADO-PARTIDO       PIC X(09).                    
002000     02  AD-PRESUPUESTO-ANTES       PIC S9(09)V99.                
002100     02  AD-GANANCIA                PIC S9(09)V99.                
002200     02  AD-PRESUPUESTO-DESPUES     PIC S9(09)V99.                
002300     02  FILLER                     PIC X(05).                    
002400 01  AD-REGISTRO-DETALLE-CRUDO REDEFINES AD-REGISTRO-DETALLE.     
002500     02  AD-DETALLE-TEXTO           PIC X(112).                   
