000100******************************************************************
000200*              C O P Y   A P P R M 0 1                           *
000300*  LAYOUT DEL ARCHIVO DE PARAMETROS DE LA SIMULACION (PARAMS)     
000400*  UN SOLO REGISTRO POR CORRIDA - CONTROL DE LA ESTRATEGIA        
000500******************************************************************
000600*  1994-02-14  EDR  BPM 228866  CREACION DEL LAYOUT INICIAL       
000700*  1994-04-19  EDR  BPM 228866  SE AGREGA AP-TIPO-RETIRO Y SUS DOS
000800*                                CAMPOS DEPENDIENTES (G/P)        
000900 01  AP-REGISTRO-PARAMETROS.                                      
001000     02  AP-EQUIPO-SELEC            PIC X(20).                    
001100     02  AP-PRESUPUESTO-INI         PIC 9(07)V99.                 
001200     02  AP-TIPO-RETIRO             PIC X(01).                    
001300         88  AP-RETIRO-POR-PARTIDOS         VALUE "G".            
001400         88  AP-RETIRO-POR-PORCENTAJE       VALUE "P".            
001500         88  AP-SIN-RETIRO                  VALUE "N".            
001600     02  AP-RETIRO-PARTIDOS         PIC 9(04).                    
001700     02  AP-RETIRO-PORCENTAJE       PIC 9(05).                    
001800     02  FILLER                     PIC X(11).                    
